000100*---------------------------------------------------------------*
000200* ANCSHT  -  IN-MEMORY SHIP/EMISSIONS TABLE, PASSED BY REFERENCE
000300*            TO ANCRPT FOR THE COMMON A/B CONSOLE ANALYSIS.
000400*            CALLING PROGRAM BUILDS THIS FROM ITS OWN
000500*            IMO-ASCENDING SORT PASS BEFORE THE "CALL 'ANCRPT'".
000600*---------------------------------------------------------------*
000700 01  ANC-SHIP-COUNT                  PIC S9(05) USAGE COMP.
000800 01  ANC-SHIP-TABLE.
000900     05  ANC-SHIP-ENTRY OCCURS 1 TO 99999 TIMES
001000             DEPENDING ON ANC-SHIP-COUNT
001100             INDEXED BY ANC-SHIP-IDX.
001200         10  AST-IMO-NUMBER          PIC X(09).
001300         10  AST-EMISSIONS-TONNES    PIC S9(09)V9(0006).
001400*---------------------------------------------------------------*
