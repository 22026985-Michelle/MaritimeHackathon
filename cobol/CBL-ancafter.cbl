000100*===============================================================*         
000200* PROGRAM NAME:    ANCAFTER                                               
000300* ORIGINAL AUTHOR: R. HARKNESS                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/02/86 R. HARKNESS    ORIGINAL RUN - LOADS AUX-ENGINE AND     ANCAFTR 
000900*                         BOILER FUEL FACTOR TABLES, WALKS THE            
001000*                         RAW SIGHTING TAPE AND ACCUMULATES               
001100*                         PER-SHIP EMISSIONS.                             
001200* 08/02/89 R. HARKNESS    ADDED THE ELAPSED-TIME ROUTINE (2650)   ANCAFTR 
001300*                         SO ANCHORAGE DURATION IS COMPUTED FROM          
001400*                         THE SIGHTING CLOCK INSTEAD OF BEING             
001500*                         KEYED BY THE WHARFINGER BY HAND.                
001600* 02/06/91 J. VELASQUEZ   INTRODUCED THE 3-HOUR JIT DURATION CAP  ANCAFTR 
001700*                         PER THE HARBOR MASTER'S ARRIVAL-WINDOW          
001800*                         PILOT (TICKET PA-0501). RAW ELAPSED             
001900*                         TIME STILL CAPPED AT 24 HOURS AS BEFORE.        
002000* 09/30/98 M. OKAFOR      Y2K REMEDIATION - CONVERTED THE 2650    ANCAFTR 
002100*                         DAY-NUMBER ROUTINE TO A 4-DIGIT YEAR            
002200*                         FIELD. TESTED AGAINST CENTURY ROLLOVER          
002300*                         DATA SUPPLIED BY QA. PROJECT Y2K-002.           
002400* 03/11/01 M. OKAFOR      DROPPED THE SECOND "DETAILED" COPY OF   ANCAFTR 
002500*                         THE AFTER-JIT FILE - OPERATIONS NEVER           
002600*                         USED IT AND IT DOUBLED THE TAPE MOUNTS.         
002700* 06/19/07 D. FENWICK     RECOMPILED UNDER NEWER COMPILER, NO     ANCAFTR 
002800*                         SOURCE CHANGE.                                  
002900*                                                                         
003000*===============================================================*         
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID.  ANCAFTER.                                                   
003300 AUTHOR.      R. HARKNESS.                                                
003400 INSTALLATION. PORT AUTHORITY DATA CENTER.                                
003500 DATE-WRITTEN. 04/02/86.                                                  
003600 DATE-COMPILED.                                                           
003700 SECURITY.     NON-CONFIDENTIAL.                                          
003800*===============================================================*         
003900 ENVIRONMENT DIVISION.                                                    
004000*---------------------------------------------------------------*         
004100 CONFIGURATION SECTION.                                                   
004200*---------------------------------------------------------------*         
004300 SOURCE-COMPUTER. IBM-3081.                                               
004400*---------------------------------------------------------------*         
004500 OBJECT-COMPUTER. IBM-3081.                                               
004600*---------------------------------------------------------------*         
004700 SPECIAL-NAMES. ALPHABET SHOP-COLLATE IS NATIVE.                          
004800*---------------------------------------------------------------*         
004900 INPUT-OUTPUT SECTION.                                                    
005000*---------------------------------------------------------------*         
005100 FILE-CONTROL.                                                            
005200     SELECT ACTIVITY-FILE     ASSIGN TO ACTVITY                           
005300         ORGANIZATION IS SEQUENTIAL.                                      
005400     SELECT AE-FACTOR-FILE    ASSIGN TO AEFACT                            
005500         ORGANIZATION IS SEQUENTIAL.                                      
005600     SELECT AB-FACTOR-FILE    ASSIGN TO ABFACT                            
005700         ORGANIZATION IS SEQUENTIAL.                                      
005800     SELECT AFTER-JIT-FILE    ASSIGN TO AFTJIT                            
005900         ORGANIZATION IS SEQUENTIAL.                                      
006000     SELECT SORT-FILE-ACT     ASSIGN TO SORTWK1.                          
006100*===============================================================*         
006200 DATA DIVISION.                                                           
006300*---------------------------------------------------------------*         
006400 FILE SECTION.                                                            
006500*---------------------------------------------------------------*         
006600 FD  ACTIVITY-FILE                                                        
006700         RECORDING MODE F.                                                
006800 01  ANC-ACTIVITY-RECORD.                                                 
006900     05  AR-IMO-NUMBER               PIC X(09).                           
007000     05  AR-TIMESTAMP                PIC X(19).                           
007100     05  AR-FUEL-CATEGORY            PIC X(20).                           
007200     05  AR-AEL                      PIC S9(07)V9(0004).                  
007300     05  AR-ABL                      PIC S9(07)V9(0004).                  
007400     05  FILLER                      PIC X(05).                           
007500*---------------------------------------------------------------*         
007600* ALTERNATE VIEW OF THE SIGHTING TIMESTAMP - BROKEN OUT FOR THE           
007700* ELAPSED-TIME ROUTINE IN 2650. NEVER MOVED TO, ONLY READ FROM.           
007800*---------------------------------------------------------------*         
007900 01  AR-TIMESTAMP-PARSE REDEFINES AR-TIMESTAMP.                           
008000     05  ARP-YEAR                    PIC 9(04).                           
008100     05  FILLER                      PIC X(01).                           
008200     05  ARP-MONTH                   PIC 9(02).                           
008300     05  FILLER                      PIC X(01).                           
008400     05  ARP-DAY                     PIC 9(02).                           
008500     05  FILLER                      PIC X(01).                           
008600     05  ARP-HOUR                    PIC 9(02).                           
008700     05  FILLER                      PIC X(01).                           
008800     05  ARP-MINUTE                  PIC 9(02).                           
008900     05  FILLER                      PIC X(01).                           
009000     05  ARP-SECOND                  PIC 9(02).                           
009100*---------------------------------------------------------------*         
009200 FD  AE-FACTOR-FILE                                                       
009300         RECORDING MODE F.                                                
009400 01  AE-FACTOR-RECORD.                                                    
009500     05  AEFR-FUEL-CATEGORY          PIC X(20).                           
009600     05  AEFR-SFC-AE                 PIC S9(05)V9(0004).                  
009700     05  FILLER                      PIC X(05).                           
009800*---------------------------------------------------------------*         
009900 FD  AB-FACTOR-FILE                                                       
010000         RECORDING MODE F.                                                
010100 01  AB-FACTOR-RECORD.                                                    
010200     05  ABFR-FUEL-CATEGORY          PIC X(20).                           
010300     05  ABFR-SFC-AB                 PIC S9(05)V9(0004).                  
010400     05  FILLER                      PIC X(05).                           
010500*---------------------------------------------------------------*         
010600 FD  AFTER-JIT-FILE                                                       
010700         RECORDING MODE F.                                                
010800 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
010900                       AFTER-JIT-RECORD                                   
011000                       ==SER-== BY ==AJ-==.                               
011100*---------------------------------------------------------------*         
011200 SD  SORT-FILE-ACT.                                                       
011300 01  SORT-ACTIVITY-RECORD.                                                
011400     05  SRT-IMO-NUMBER              PIC X(09).                           
011500     05  SRT-TIMESTAMP               PIC X(19).                           
011600     05  SRT-FUEL-CATEGORY           PIC X(20).                           
011700     05  SRT-AEL                     PIC S9(07)V9(0004).                  
011800     05  SRT-ABL                     PIC S9(07)V9(0004).                  
011900     05  FILLER                      PIC X(05).                           
012000*===============================================================*         
012100 WORKING-STORAGE SECTION.                                                 
012200*---------------------------------------------------------------*         
012300* STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP HABIT    *        
012400* FOR A SINGLE READ TALLY THAT NO OTHER PARAGRAPH MOVES OR       *        
012500* REDEFINES AS A GROUP.                                          *        
012600*---------------------------------------------------------------*         
012700 77  WS-ACTIVITY-READ-CTR        PIC S9(07) USAGE COMP VALUE ZERO.        
012800 77  WS-AFTER-JIT-WRITE-CTR      PIC S9(07) USAGE COMP VALUE ZERO.        
012900*---------------------------------------------------------------*         
013000 COPY ANCSHT.                                                             
013100*---------------------------------------------------------------*         
013200 01  WS-SWITCHES-MISC-FIELDS.                                             
013300     05  WS-ACTIVITY-EOF-SW          PIC X       VALUE 'N'.               
013400         88  ACTIVITY-EOF                          VALUE 'Y'.             
013500     05  WS-AE-FACTOR-EOF-SW         PIC X       VALUE 'N'.               
013600         88  AE-FACTOR-EOF                         VALUE 'Y'.             
013700     05  WS-AB-FACTOR-EOF-SW         PIC X       VALUE 'N'.               
013800         88  AB-FACTOR-EOF                         VALUE 'Y'.             
013900     05  WS-SORT-ACT-EOF-SW          PIC X       VALUE 'N'.               
014000         88  SORT-ACT-EOF                          VALUE 'Y'.             
014100     05  WS-PREV-VALID-SW            PIC X       VALUE 'N'.               
014200         88  WS-PREV-VALID                         VALUE 'Y'.             
014300     05  WS-TIMESTAMP-VALID-SW       PIC X       VALUE 'N'.               
014400         88  WS-TIMESTAMP-VALID                    VALUE 'Y'.             
014500     05  FILLER                      PIC X(05).                           
014600*---------------------------------------------------------------*         
014700 01  WS-SUBSCRIPT                    PIC S9(05) USAGE COMP.               
014800 01  WS-AE-COUNT                     PIC S9(05) USAGE COMP                
014900                                     VALUE ZERO.                          
015000 01  WS-AB-COUNT                     PIC S9(05) USAGE COMP                
015100                                     VALUE ZERO.                          
015200*---------------------------------------------------------------*         
015300 01  WS-AE-FACTOR-TABLE.                                                  
015400     05  WS-AE-ENTRY OCCURS 1 TO 500 TIMES                                
015500             DEPENDING ON WS-AE-COUNT                                     
015600             INDEXED BY WS-AE-IDX.                                        
015700         10  AEF-FUEL-CATEGORY       PIC X(20).                           
015800         10  AEF-SFC-AE              PIC S9(05)V9(0004).                  
015900*---------------------------------------------------------------*         
016000 01  WS-AB-FACTOR-TABLE.                                                  
016100     05  WS-AB-ENTRY OCCURS 1 TO 500 TIMES                                
016200             DEPENDING ON WS-AB-COUNT                                     
016300             INDEXED BY WS-AB-IDX.                                        
016400         10  ABF-FUEL-CATEGORY       PIC X(20).                           
016500         10  ABF-SFC-AB              PIC S9(05)V9(0004).                  
016600*---------------------------------------------------------------*         
016700 01  WS-CURRENT-SHIP-FIELDS.                                              
016800     05  WS-CURRENT-IMO              PIC X(09)  VALUE SPACES.             
016900     05  WS-SHIP-TOTAL-TONNES        PIC S9(09)V9(0006)                   
017000                                     VALUE ZERO.                          
017100     05  FILLER                      PIC X(08).                           
017200*---------------------------------------------------------------*         
017300* SAME ACCUMULATOR VIEWED AS RAW BYTES FOR THE OCCASIONAL DUMP            
017400* WHEN THE PORT ENGINEER'S TOTALS DO NOT TIE OUT TO THE PENNY.            
017500*---------------------------------------------------------------*         
017600 01  WS-SHIP-ACCUM-DUMP REDEFINES WS-CURRENT-SHIP-FIELDS                  
017700                                 PIC X(22).                               
017800*---------------------------------------------------------------*         
017900* IMO KEY, VIEWED AS TEXT AND AS A SPLIT PREFIX/REMAINDER PAIR -          
018000* CARRIED OVER FROM THE ANCBEFOR CONVENTION FOR A VESSEL-CLASS            
018100* EDIT THAT WAS NEVER ACTIVATED.                                          
018200*---------------------------------------------------------------*         
018300 01  WS-IMO-WORK-AREA                PIC X(09).                           
018400 01  WS-IMO-WORK-SPLIT REDEFINES WS-IMO-WORK-AREA.                        
018500     05  WS-IMO-PREFIX               PIC X(02).                           
018600     05  WS-IMO-REMAINDER            PIC X(07).                           
018700*---------------------------------------------------------------*         
018800* ELAPSED-TIME WORK AREA - MANUAL DAY-NUMBER ROUTINE (2650).              
018900* WE DO NOT CARE WHAT EPOCH THE DAY NUMBER IS RELATIVE TO, ONLY           
019000* THAT IT INCREASES MONOTONICALLY SO TWO OF THEM CAN BE                   
019100* SUBTRACTED FOR AN ELAPSED-DAYS COUNT.                                   
019200*---------------------------------------------------------------*         
019300 01  WS-CUM-DAYS-TABLE.                                                   
019400     05  FILLER                      PIC 9(03) VALUE 000.                 
019500     05  FILLER                      PIC 9(03) VALUE 031.                 
019600     05  FILLER                      PIC 9(03) VALUE 059.                 
019700     05  FILLER                      PIC 9(03) VALUE 090.                 
019800     05  FILLER                      PIC 9(03) VALUE 120.                 
019900     05  FILLER                      PIC 9(03) VALUE 151.                 
020000     05  FILLER                      PIC 9(03) VALUE 181.                 
020100     05  FILLER                      PIC 9(03) VALUE 212.                 
020200     05  FILLER                      PIC 9(03) VALUE 243.                 
020300     05  FILLER                      PIC 9(03) VALUE 273.                 
020400     05  FILLER                      PIC 9(03) VALUE 304.                 
020500     05  FILLER                      PIC 9(03) VALUE 334.                 
020600 01  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-TABLE.                             
020700     05  WS-CUM-DAYS-ENTRY           PIC 9(03) OCCURS 12 TIMES.           
020800*---------------------------------------------------------------*         
020900 01  WS-DATE-MATH-FIELDS.                                                 
021000     05  WS-Y4                       PIC S9(07) USAGE COMP.               
021100     05  WS-Y100                     PIC S9(07) USAGE COMP.               
021200     05  WS-Y400                     PIC S9(07) USAGE COMP.               
021300     05  WS-LEAP-ADJUST              PIC S9(01) USAGE COMP.               
021400     05  WS-LEAP-SW                  PIC X       VALUE 'N'.               
021500         88  WS-IS-LEAP-YEAR                       VALUE 'Y'.             
021600     05  WS-DAYNUM                   PIC S9(09) USAGE COMP.               
021700     05  WS-CURR-TOTAL-SECONDS       PIC S9(15) USAGE COMP.               
021800     05  WS-PREV-TOTAL-SECONDS       PIC S9(15) USAGE COMP.               
021900     05  FILLER                      PIC X(04).                           
022000*---------------------------------------------------------------*         
022100 01  WS-EMISSIONS-WORK-FIELDS.                                            
022200     05  WS-DURATION-HOURS           PIC S9(05)V9(0006).                  
022300     05  WS-JIT-DURATION             PIC S9(05)V9(0006).                  
022400     05  WS-AEL-WORK                 PIC S9(07)V9(0004).                  
022500     05  WS-ABL-WORK                 PIC S9(07)V9(0004).                  
022600     05  WS-SFC-AE-WORK              PIC S9(05)V9(0004).                  
022700     05  WS-SFC-AB-WORK              PIC S9(05)V9(0004).                  
022800     05  WS-AUX-GRAMS                PIC S9(13)V9(0006).                  
022900     05  WS-BOILER-GRAMS             PIC S9(13)V9(0006).                  
023000     05  WS-RECORD-TONNES            PIC S9(09)V9(0006).                  
023100     05  FILLER                      PIC X(08).                           
023200*===============================================================*         
023300 PROCEDURE DIVISION.                                                      
023400*---------------------------------------------------------------*         
023500 0000-MAIN-PROCESSING.                                                    
023600*---------------------------------------------------------------*         
023700     PERFORM 1000-OPEN-FILES.                                             
023800     PERFORM 1100-LOAD-AE-FACTOR-TABLE.                                   
023900     PERFORM 1200-LOAD-AB-FACTOR-TABLE.                                   
024000     MOVE ZERO                       TO ANC-SHIP-COUNT.                   
024100     SORT SORT-FILE-ACT                                                   
024200         ON ASCENDING KEY SRT-IMO-NUMBER SRT-TIMESTAMP                    
024300         COLLATING SEQUENCE IS SHOP-COLLATE                               
024400         INPUT PROCEDURE IS 2000-SORT-IN-ACTIVITY                         
024500         OUTPUT PROCEDURE IS 2500-SORT-OUT-BY-SHIP.                       
024600     CALL 'ANCRPT' USING ANC-SHIP-COUNT, ANC-SHIP-TABLE.                  
024700     PERFORM 5000-WRITE-AFTER-JIT-FILE                                    
024800         VARYING WS-SUBSCRIPT FROM 1 BY 1                                 
024900         UNTIL WS-SUBSCRIPT > ANC-SHIP-COUNT.                             
025000     PERFORM 9000-CLOSE-FILES.                                            
025100     GOBACK.                                                              
025200*---------------------------------------------------------------*         
025300 1000-OPEN-FILES.                                                         
025400*---------------------------------------------------------------*         
025500     OPEN INPUT  ACTIVITY-FILE.                                           
025600     OPEN INPUT  AE-FACTOR-FILE.                                          
025700     OPEN INPUT  AB-FACTOR-FILE.                                          
025800     OPEN OUTPUT AFTER-JIT-FILE.                                          
025900*---------------------------------------------------------------*         
026000 1100-LOAD-AE-FACTOR-TABLE.                                               
026100*---------------------------------------------------------------*         
026200     PERFORM 8010-READ-AE-FACTOR-FILE.                                    
026300     PERFORM 1110-ADD-AE-FACTOR-ENTRY                                     
026400         UNTIL AE-FACTOR-EOF.                                             
026500*---------------------------------------------------------------*         
026600 1110-ADD-AE-FACTOR-ENTRY.                                                
026700*---------------------------------------------------------------*         
026800     ADD  1                          TO WS-AE-COUNT.                      
026900     MOVE AEFR-FUEL-CATEGORY TO AEF-FUEL-CATEGORY (WS-AE-COUNT).          
027000     MOVE AEFR-SFC-AE        TO AEF-SFC-AE        (WS-AE-COUNT).          
027100     PERFORM 8010-READ-AE-FACTOR-FILE.                                    
027200*---------------------------------------------------------------*         
027300 1200-LOAD-AB-FACTOR-TABLE.                                               
027400*---------------------------------------------------------------*         
027500     PERFORM 8020-READ-AB-FACTOR-FILE.                                    
027600     PERFORM 1210-ADD-AB-FACTOR-ENTRY                                     
027700         UNTIL AB-FACTOR-EOF.                                             
027800*---------------------------------------------------------------*         
027900 1210-ADD-AB-FACTOR-ENTRY.                                                
028000*---------------------------------------------------------------*         
028100     ADD  1                          TO WS-AB-COUNT.                      
028200     MOVE ABFR-FUEL-CATEGORY TO ABF-FUEL-CATEGORY (WS-AB-COUNT).          
028300     MOVE ABFR-SFC-AB        TO ABF-SFC-AB        (WS-AB-COUNT).          
028400     PERFORM 8020-READ-AB-FACTOR-FILE.                                    
028500*---------------------------------------------------------------*         
028600 2000-SORT-IN-ACTIVITY SECTION.                                           
028700*---------------------------------------------------------------*         
028800     PERFORM 8000-READ-ACTIVITY-FILE THRU 8000-EXIT.                      
028900     PERFORM 2100-RELEASE-ACTIVITY-RECORD                                 
029000         UNTIL ACTIVITY-EOF.                                              
029100 2000-DUMMY     SECTION.                                                  
029200*---------------------------------------------------------------*         
029300 2100-RELEASE-ACTIVITY-RECORD.                                            
029400*---------------------------------------------------------------*         
029500     MOVE AR-IMO-NUMBER              TO SRT-IMO-NUMBER.                   
029600     MOVE AR-TIMESTAMP               TO SRT-TIMESTAMP.                    
029700     MOVE AR-FUEL-CATEGORY           TO SRT-FUEL-CATEGORY.                
029800     MOVE AR-AEL                     TO SRT-AEL.                          
029900     MOVE AR-ABL                     TO SRT-ABL.                          
030000     RELEASE SORT-ACTIVITY-RECORD.                                        
030100     PERFORM 8000-READ-ACTIVITY-FILE THRU 8000-EXIT.                      
030200*---------------------------------------------------------------*         
030300 2500-SORT-OUT-BY-SHIP SECTION.                                           
030400*---------------------------------------------------------------*         
030500     MOVE SPACES                     TO WS-CURRENT-IMO.                   
030600     MOVE ZERO                       TO WS-SHIP-TOTAL-TONNES.             
030700     MOVE 'N'                        TO WS-PREV-VALID-SW.                 
030800     PERFORM 8100-RETURN-ACTIVITY-RECORD.                                 
030900     PERFORM 2600-PROCESS-ONE-ACTIVITY-RECORD                             
031000         UNTIL SORT-ACT-EOF.                                              
031100     IF  WS-CURRENT-IMO NOT = SPACES                                      
031200         PERFORM 2900-FLUSH-CURRENT-SHIP                                  
031300     END-IF.                                                              
031400 2500-DUMMY     SECTION.                                                  
031500*---------------------------------------------------------------*         
031600 2600-PROCESS-ONE-ACTIVITY-RECORD.                                        
031700*---------------------------------------------------------------*         
031800     IF  SRT-IMO-NUMBER NOT = WS-CURRENT-IMO                              
031900         IF  WS-CURRENT-IMO NOT = SPACES                                  
032000             PERFORM 2900-FLUSH-CURRENT-SHIP                              
032100         END-IF                                                           
032200         MOVE SRT-IMO-NUMBER          TO WS-CURRENT-IMO                   
032300         MOVE ZERO                    TO WS-SHIP-TOTAL-TONNES             
032400         MOVE 'N'                     TO WS-PREV-VALID-SW                 
032500     END-IF.                                                              
032600     PERFORM 2650-DETERMINE-DURATION.                                     
032700     PERFORM 2700-COMPUTE-RECORD-EMISSIONS.                               
032800     ADD  WS-RECORD-TONNES           TO WS-SHIP-TOTAL-TONNES.             
032900     PERFORM 8100-RETURN-ACTIVITY-RECORD.                                 
033000*---------------------------------------------------------------*         
033100* 2650-DETERMINE-DURATION  -  ELAPSED HOURS SINCE THE SAME                
033200* SHIP'S PREVIOUS VALID SIGHTING. A BLANK OR UNPARSEABLE CLOCK            
033300* DEFAULTS TO ONE HOUR AND DOES NOT DISTURB THE LAST-KNOWN-GOOD           
033400* CLOCK CARRIED FORWARD FOR THE NEXT SIGHTING.                            
033500*---------------------------------------------------------------*         
033600 2650-DETERMINE-DURATION.                                                 
033700*---------------------------------------------------------------*         
033800     PERFORM 2660-VALIDATE-TIMESTAMP.                                     
033900     IF  WS-TIMESTAMP-VALID                                               
034000         PERFORM 2670-COMPUTE-DAYNUMBER                                   
034100         COMPUTE WS-CURR-TOTAL-SECONDS =                                  
034200                 (WS-DAYNUM * 86400) + (ARP-HOUR * 3600)                  
034300                 + (ARP-MINUTE * 60) + ARP-SECOND                         
034400         IF  WS-PREV-VALID                                                
034500             COMPUTE WS-DURATION-HOURS ROUNDED =                          
034600                 (WS-CURR-TOTAL-SECONDS - WS-PREV-TOTAL-SECONDS)          
034700                 / 3600                                                   
034800             IF  WS-DURATION-HOURS < 0                                    
034900                 MOVE 1               TO WS-DURATION-HOURS                
035000             END-IF                                                       
035100             IF  WS-DURATION-HOURS > 24                                   
035200                 MOVE 24              TO WS-DURATION-HOURS                
035300             END-IF                                                       
035400         ELSE                                                             
035500             MOVE 1                   TO WS-DURATION-HOURS                
035600         END-IF                                                           
035700         MOVE WS-CURR-TOTAL-SECONDS   TO WS-PREV-TOTAL-SECONDS            
035800         MOVE 'Y'                     TO WS-PREV-VALID-SW                 
035900     ELSE                                                                 
036000         MOVE 1                       TO WS-DURATION-HOURS                
036100     END-IF.                                                              
036200*---------------------------------------------------------------*         
036300 2660-VALIDATE-TIMESTAMP.                                                 
036400*---------------------------------------------------------------*         
036500     MOVE 'Y'                        TO WS-TIMESTAMP-VALID-SW.            
036600     IF  AR-TIMESTAMP = SPACES                                            
036700         MOVE 'N'                    TO WS-TIMESTAMP-VALID-SW             
036800     END-IF.                                                              
036900     IF  WS-TIMESTAMP-VALID                                               
037000         IF  ARP-YEAR NOT NUMERIC OR ARP-MONTH NOT NUMERIC                
037100          OR ARP-DAY  NOT NUMERIC OR ARP-HOUR  NOT NUMERIC                
037200          OR ARP-MINUTE NOT NUMERIC OR ARP-SECOND NOT NUMERIC             
037300             MOVE 'N'                TO WS-TIMESTAMP-VALID-SW             
037400         END-IF                                                           
037500     END-IF.                                                              
037600     IF  WS-TIMESTAMP-VALID                                               
037700         IF  ARP-MONTH < 1 OR ARP-MONTH > 12                              
037800          OR ARP-DAY   < 1 OR ARP-DAY   > 31                              
037900          OR ARP-HOUR  > 23 OR ARP-MINUTE > 59                            
038000          OR ARP-SECOND > 59                                              
038100             MOVE 'N'                TO WS-TIMESTAMP-VALID-SW             
038200         END-IF                                                           
038300     END-IF.                                                              
038400*---------------------------------------------------------------*         
038500 2670-COMPUTE-DAYNUMBER.                                                  
038600*---------------------------------------------------------------*         
038700     COMPUTE WS-Y4   = ARP-YEAR / 4.                                      
038800     COMPUTE WS-Y100 = ARP-YEAR / 100.                                    
038900     COMPUTE WS-Y400 = ARP-YEAR / 400.                                    
039000     MOVE 'N'                        TO WS-LEAP-SW.                       
039100     IF  (ARP-YEAR - (WS-Y4 * 4) = 0)                                     
039200         AND ((ARP-YEAR - (WS-Y100 * 100) NOT = 0)                        
039300               OR (ARP-YEAR - (WS-Y400 * 400) = 0))                       
039400         MOVE 'Y'                    TO WS-LEAP-SW                        
039500     END-IF.                                                              
039600     MOVE ZERO                       TO WS-LEAP-ADJUST.                   
039700     IF  WS-IS-LEAP-YEAR AND ARP-MONTH > 2                                
039800         MOVE 1                      TO WS-LEAP-ADJUST                    
039900     END-IF.                                                              
040000     COMPUTE WS-DAYNUM =                                                  
040100         (ARP-YEAR * 365) + WS-Y4 - WS-Y100 + WS-Y400                     
040200         + WS-CUM-DAYS-ENTRY (ARP-MONTH) + ARP-DAY                        
040300         + WS-LEAP-ADJUST.                                                
040400*---------------------------------------------------------------*         
040500* 2700-COMPUTE-RECORD-EMISSIONS  -  SEE MAINTENANCE LOG 02/06/91          
040600* FOR THE JIT DURATION CAP. 0.867 IS THE CARBON CONTENT FACTOR            
040700* AND 3.667 IS THE CO2/CARBON MASS RATIO, BOTH SET BY THE                 
040800* ENVIRONMENTAL COMPLIANCE OFFICE AND NOT TO BE CHANGED WITHOUT           
040900* THEIR SIGN-OFF.                                                         
041000*---------------------------------------------------------------*         
041100 2700-COMPUTE-RECORD-EMISSIONS.                                           
041200*---------------------------------------------------------------*         
041300     IF  SRT-AEL NUMERIC                                                  
041400         MOVE SRT-AEL                 TO WS-AEL-WORK                      
041500     ELSE                                                                 
041600         MOVE ZERO                    TO WS-AEL-WORK                      
041700     END-IF.                                                              
041800     IF  SRT-ABL NUMERIC                                                  
041900         MOVE SRT-ABL                 TO WS-ABL-WORK                      
042000     ELSE                                                                 
042100         MOVE ZERO                    TO WS-ABL-WORK                      
042200     END-IF.                                                              
042300     SET WS-AE-IDX                    TO 1.                               
042400     SEARCH WS-AE-ENTRY                                                   
042500         AT END MOVE ZERO             TO WS-SFC-AE-WORK                   
042600         WHEN AEF-FUEL-CATEGORY (WS-AE-IDX) = SRT-FUEL-CATEGORY           
042700             MOVE AEF-SFC-AE (WS-AE-IDX) TO WS-SFC-AE-WORK                
042800     END-SEARCH.                                                          
042900     SET WS-AB-IDX                    TO 1.                               
043000     SEARCH WS-AB-ENTRY                                                   
043100         AT END MOVE ZERO             TO WS-SFC-AB-WORK                   
043200         WHEN ABF-FUEL-CATEGORY (WS-AB-IDX) = SRT-FUEL-CATEGORY           
043300             MOVE ABF-SFC-AB (WS-AB-IDX) TO WS-SFC-AB-WORK                
043400     END-SEARCH.                                                          
043500     MOVE WS-DURATION-HOURS           TO WS-JIT-DURATION.                 
043600     IF  WS-JIT-DURATION > 3                                              
043700         MOVE 3                       TO WS-JIT-DURATION                  
043800     END-IF.                                                              
043900     COMPUTE WS-AUX-GRAMS ROUNDED =                                       
044000         WS-AEL-WORK * WS-JIT-DURATION * WS-SFC-AE-WORK                   
044100         * 0.867 * 3.667.                                                 
044200     COMPUTE WS-BOILER-GRAMS ROUNDED =                                    
044300         WS-ABL-WORK * WS-JIT-DURATION * WS-SFC-AB-WORK                   
044400         * 0.867 * 3.667.                                                 
044500     COMPUTE WS-RECORD-TONNES ROUNDED =                                   
044600         (WS-AUX-GRAMS + WS-BOILER-GRAMS) / 1000000.                      
044700*---------------------------------------------------------------*         
044800 2900-FLUSH-CURRENT-SHIP.                                                 
044900*---------------------------------------------------------------*         
045000     ADD  1                          TO ANC-SHIP-COUNT.                   
045100     MOVE WS-CURRENT-IMO                                                  
045200                  TO AST-IMO-NUMBER (ANC-SHIP-COUNT).                     
045300     MOVE WS-SHIP-TOTAL-TONNES                                            
045400                  TO AST-EMISSIONS-TONNES (ANC-SHIP-COUNT).               
045500*---------------------------------------------------------------*         
045600 5000-WRITE-AFTER-JIT-FILE.                                               
045700*---------------------------------------------------------------*         
045800     MOVE AST-IMO-NUMBER (WS-SUBSCRIPT)   TO AJ-IMO-NUMBER.               
045900     MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                             
046000                                  TO AJ-EMISSIONS-TONNES.                 
046100     WRITE AFTER-JIT-RECORD.                                              
046200     ADD 1                           TO WS-AFTER-JIT-WRITE-CTR.           
046300*---------------------------------------------------------------*         
046400 8000-READ-ACTIVITY-FILE.                                                 
046500*---------------------------------------------------------------*         
046600* PRE-1994 READ IDIOM - AT END BRANCHES PAST THE READ TALLY SO            
046700* THE COUNTER REFLECTS RECORDS ACTUALLY READ, NOT THE EOF TRY.            
046800*---------------------------------------------------------------*         
046900     READ ACTIVITY-FILE                                                   
047000         AT END                                                           
047100             MOVE 'Y' TO WS-ACTIVITY-EOF-SW                               
047200             GO TO 8000-EXIT.                                             
047300     ADD 1                           TO WS-ACTIVITY-READ-CTR.             
047400 8000-EXIT.                                                               
047500     EXIT.                                                                
047600*---------------------------------------------------------------*         
047700 8010-READ-AE-FACTOR-FILE.                                                
047800*---------------------------------------------------------------*         
047900     READ AE-FACTOR-FILE                                                  
048000         AT END MOVE 'Y' TO WS-AE-FACTOR-EOF-SW.                          
048100*---------------------------------------------------------------*         
048200 8020-READ-AB-FACTOR-FILE.                                                
048300*---------------------------------------------------------------*         
048400     READ AB-FACTOR-FILE                                                  
048500         AT END MOVE 'Y' TO WS-AB-FACTOR-EOF-SW.                          
048600*---------------------------------------------------------------*         
048700 8100-RETURN-ACTIVITY-RECORD.                                             
048800*---------------------------------------------------------------*         
048900     RETURN SORT-FILE-ACT                                                 
049000         AT END MOVE 'Y' TO WS-SORT-ACT-EOF-SW.                           
049100*---------------------------------------------------------------*         
049200 9000-CLOSE-FILES.                                                        
049300*---------------------------------------------------------------*         
049400     CLOSE ACTIVITY-FILE                                                  
049500           AE-FACTOR-FILE                                                 
049600           AB-FACTOR-FILE                                                 
049700           AFTER-JIT-FILE.                                                
