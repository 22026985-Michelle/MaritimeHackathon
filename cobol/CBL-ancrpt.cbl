000100*===============================================================*         
000200* PROGRAM NAME:    ANCRPT                                                 
000300* ORIGINAL AUTHOR: R. HARKNESS                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/02/86 R. HARKNESS    WRITTEN AS A COMMON CALLED ROUTINE SO   ANCRPT  
000900*                         ANCBEFOR AND ANCAFTER PRODUCE ONE               
001000*                         IDENTICAL EMISSIONS ANALYSIS.                   
001100* 11/14/88 R. HARKNESS    ADDED THE 50-100 AND 100+ RANGE BUCKETS ANCRPT  
001200*                         REQUESTED BY THE HARBOR MASTER'S OFFICE.        
001300* 02/06/91 J. VELASQUEZ   NON-ZERO MINIMUM WAS INCLUDING ZERO     ANCRPT  
001400*                         RECORDS - EXCLUDED PER TICKET PA-0447.          
001500* 07/22/94 J. VELASQUEZ   BLOCK-OF-50 LISTING ADDED SO OPERATORS  ANCRPT  
001600*                         DO NOT HAVE TO WAIT FOR THE FULL SORT           
001700*                         TO SCROLL PAST ON THE 3270.                     
001800* 09/30/98 M. OKAFOR      Y2K REMEDIATION - REVIEWED ALL DATE AND ANCRPT  
001900*                         COUNTER FIELDS IN THIS PROGRAM. NO              
002000*                         2-DIGIT YEAR FIELDS FOUND, NO CHANGE            
002100*                         REQUIRED. LOGGED PER PROJECT Y2K-002.           
002200* 03/11/01 M. OKAFOR      RANGE ZERO BUCKET NOW ABSORBS AN EXACT  ANCRPT  
002300*                         ZERO RESULT INSTEAD OF DROPPING IT -            
002400*                         REQUEST PA-1188 (JIT PILOT REPORTING).          
002500* 06/19/07 D. FENWICK     RECOMPILED UNDER NEWER COMPILER, NO     ANCRPT  
002600*                         SOURCE CHANGE.                                  
002700*                                                                         
002800*===============================================================*         
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.  ANCRPT.                                                     
003100 AUTHOR.      R. HARKNESS.                                                
003200 INSTALLATION. PORT AUTHORITY DATA CENTER.                                
003300 DATE-WRITTEN. 04/02/86.                                                  
003400 DATE-COMPILED.                                                           
003500 SECURITY.     NON-CONFIDENTIAL.                                          
003600*===============================================================*         
003700 ENVIRONMENT DIVISION.                                                    
003800*---------------------------------------------------------------*         
003900 CONFIGURATION SECTION.                                                   
004000*---------------------------------------------------------------*         
004100 SOURCE-COMPUTER. IBM-3081.                                               
004200*---------------------------------------------------------------*         
004300 OBJECT-COMPUTER. IBM-3081.                                               
004400*---------------------------------------------------------------*         
004500 SPECIAL-NAMES. ALPHABET SHOP-COLLATE IS NATIVE.                          
004600*---------------------------------------------------------------*         
004700*===============================================================*         
004800 DATA DIVISION.                                                           
004900*---------------------------------------------------------------*         
005000 WORKING-STORAGE SECTION.                                                 
005100*---------------------------------------------------------------*         
005200* STANDALONE COUNTER - NOT PART OF ANY GROUP, PER SHOP HABIT     *        
005300* FOR A SINGLE PRINT-LINE TALLY NO OTHER PARAGRAPH MOVES OR      *        
005400* REDEFINES AS A GROUP.                                          *        
005500*---------------------------------------------------------------*         
005600 77  WS-DETAIL-LINE-CTR      PIC S9(07) USAGE COMP VALUE ZERO.            
005700*---------------------------------------------------------------*         
005800* LOAD-TABLE TECHNIQUE - RANGE LABELS ARE MOVED FROM LITERALS,            
005900* REDEFINED AS A ONE-DIMENSION TABLE SO 2100-CLASSIFY-RANGE CAN           
006000* SET RNG-LABEL BY SUBSCRIPT INSTEAD OF SIX SEPARATE MOVES.               
006100*---------------------------------------------------------------*         
006200 01  WS-RANGE-LABELS-INIT.                                                
006300     05  FILLER                      PIC X(08) VALUE 'Zero'.              
006400     05  FILLER                      PIC X(08) VALUE '0-1'.               
006500     05  FILLER                      PIC X(08) VALUE '1-10'.              
006600     05  FILLER                      PIC X(08) VALUE '10-50'.             
006700     05  FILLER                      PIC X(08) VALUE '50-100'.            
006800     05  FILLER                      PIC X(08) VALUE '100+'.              
006900 01  WS-RANGE-LABELS REDEFINES WS-RANGE-LABELS-INIT.                      
007000     05  WS-RANGE-LABEL-TBL          PIC X(08) OCCURS 6 TIMES.            
007100*---------------------------------------------------------------*         
007200 01  WS-RANGE-TABLE.                                                      
007300     05  WS-RANGE-ENTRY OCCURS 6 TIMES INDEXED BY WS-RANGE-IDX.           
007400         10  RNG-LABEL               PIC X(08).                           
007500         10  RNG-COUNT               PIC S9(07) USAGE COMP.               
007600         10  RNG-SUM                 PIC S9(09)V9(0006).                  
007700         10  RNG-MIN                 PIC S9(09)V9(0006).                  
007800         10  RNG-MAX                 PIC S9(09)V9(0006).                  
007900     05  FILLER                      PIC X(04).                           
008000*---------------------------------------------------------------*         
008100* DEBUG/AUDIT VIEW OF THE RANGE COUNTERS - LETS 9900-DUMP-RANGES          
008200* DISPLAY THE RAW COMP BYTES WHEN A RECONCILIATION RUN COMES UP           
008300* SHORT. NOT NORMALLY EXERCISED.                                          
008400*---------------------------------------------------------------*         
008500 01  WS-RANGE-COUNT-DUMP REDEFINES WS-RANGE-TABLE                         
008600                                 PIC X(196).                              
008700*---------------------------------------------------------------*         
008800 01  WS-MISC-FIELDS.                                                      
008900     05  WS-SUBSCRIPT                PIC S9(05) USAGE COMP.               
009000     05  WS-RANGE-SUB                PIC S9(02) USAGE COMP.               
009100     05  WS-BLOCK-START              PIC S9(05) USAGE COMP.               
009200     05  WS-BLOCK-END                PIC S9(05) USAGE COMP.               
009300     05  WS-SHIP-COUNT-D             PIC 9(05)  VALUE ZERO.               
009400     05  WS-NONZERO-COUNT            PIC S9(07) USAGE COMP.               
009500     05  WS-ZERO-COUNT               PIC S9(07) USAGE COMP.               
009600     05  WS-TOTAL-TONNES             PIC S9(11)V9(0006).                  
009700     05  WS-MAX-TONNES               PIC S9(09)V9(0006).                  
009800     05  WS-MIN-TONNES               PIC S9(09)V9(0006).                  
009900     05  WS-MEAN-TONNES              PIC S9(09)V9(0006).                  
010000     05  FILLER                      PIC X(08).                           
010100*---------------------------------------------------------------*         
010200* ONE ELEMENTARY WORK AREA, VIEWED TWO WAYS - PACKED-STYLE                
010300* BLOCK-BOUNDARY PAIR FOR THE PERFORM LOGIC, AND A SINGLE                 
010400* DISPLAY STRING FOR THE "IMOS X TO Y" HEADER MOVE.                       
010500*---------------------------------------------------------------*         
010600 01  WS-BLOCK-BOUNDS.                                                     
010700     05  WS-BB-START                 PIC 9(05).                           
010800     05  WS-BB-END                   PIC 9(05).                           
010900 01  WS-BLOCK-BOUNDS-X REDEFINES WS-BLOCK-BOUNDS                          
011000                                 PIC X(10).                               
011100*---------------------------------------------------------------*         
011200 01  WS-EDIT-FIELDS.                                                      
011300     05  WS-DISP-2DEC                PIC -(9)9.99.                        
011400     05  WS-DISP-6DEC                PIC -(8)9.999999.                    
011500     05  WS-DISP-COUNT               PIC ZZZ,ZZ9.                         
011600     05  FILLER                      PIC X(05).                           
011700*---------------------------------------------------------------*         
011800 01  WS-SUMMARY-LINE-1               PIC X(60)  VALUE SPACE.              
011900 01  WS-SUMMARY-LINE-2               PIC X(60)  VALUE SPACE.              
012000*---------------------------------------------------------------*         
012100 01  WS-RANGE-LINE                   PIC X(40)  VALUE SPACE.              
012200*---------------------------------------------------------------*         
012300 01  WS-BLOCK-HEADER-LINE            PIC X(30)  VALUE SPACE.              
012400*---------------------------------------------------------------*         
012500 01  WS-DETAIL-LINE.                                                      
012600     05  DL-IMO-NUMBER               PIC X(09).                           
012700     05  FILLER                      PIC X(04) VALUE SPACE.               
012800     05  DL-EMISSIONS                PIC -(8)9.999999.                    
012900     05  FILLER                      PIC X(10) VALUE SPACE.               
013000*---------------------------------------------------------------*         
013100 01  WS-DASH-RULE                    PIC X(50) VALUE ALL '-'.             
013200*===============================================================*         
013300 LINKAGE SECTION.                                                         
013400*---------------------------------------------------------------*         
013500 COPY ANCSHT.                                                             
013600*===============================================================*         
013700 PROCEDURE DIVISION USING ANC-SHIP-COUNT, ANC-SHIP-TABLE.                 
013800*---------------------------------------------------------------*         
013900 0000-MAIN-PROCESSING.                                                    
014000*---------------------------------------------------------------*         
014100     MOVE ANC-SHIP-COUNT             TO WS-SHIP-COUNT-D.                  
014200     PERFORM 1000-INITIALIZE-TOTALS.                                      
014300     PERFORM 1200-ACCUMULATE-ONE-SHIP THRU 1200-EXIT                      
014400         VARYING WS-SUBSCRIPT FROM 1 BY 1                                 
014500         UNTIL WS-SUBSCRIPT > ANC-SHIP-COUNT.                             
014600     PERFORM 1300-COMPUTE-MEAN.                                           
014700     PERFORM 2000-PRINT-SUMMARY-BLOCK.                                    
014800     PERFORM 3000-PRINT-RANGE-BLOCK.                                      
014900     PERFORM 4000-PRINT-DETAIL-LISTING.                                   
015000     GOBACK.                                                              
015100*---------------------------------------------------------------*         
015200 1000-INITIALIZE-TOTALS.                                                  
015300*---------------------------------------------------------------*         
015400     MOVE ZERO                       TO WS-NONZERO-COUNT                  
015500                                        WS-ZERO-COUNT                     
015600                                        WS-TOTAL-TONNES                   
015700                                        WS-MAX-TONNES                     
015800                                        WS-MEAN-TONNES.                   
015900     MOVE 999999999.999999           TO WS-MIN-TONNES.                    
016000     PERFORM 1100-LOAD-RANGE-TABLE                                        
016100         VARYING WS-RANGE-SUB FROM 1 BY 1                                 
016200         UNTIL WS-RANGE-SUB > 6.                                          
016300*---------------------------------------------------------------*         
016400 1100-LOAD-RANGE-TABLE.                                                   
016500*---------------------------------------------------------------*         
016600     MOVE WS-RANGE-LABEL-TBL (WS-RANGE-SUB)                               
016700                              TO RNG-LABEL   (WS-RANGE-SUB).              
016800     MOVE ZERO                TO RNG-COUNT   (WS-RANGE-SUB)               
016900                                 RNG-SUM     (WS-RANGE-SUB).              
017000     MOVE 999999999.999999    TO RNG-MIN     (WS-RANGE-SUB).              
017100     MOVE -999999999.999999   TO RNG-MAX     (WS-RANGE-SUB).              
017200*---------------------------------------------------------------*         
017300 1200-ACCUMULATE-ONE-SHIP.                                                
017400*---------------------------------------------------------------*         
017500* ZERO-EMISSIONS SHIPS SKIP THE MIN/MAX COMPARE AND FALL THROUGH          
017600* TO THE EXIT PARAGRAPH DIRECTLY - MAX STARTS AT ZERO SO A ZERO           
017700* RECORD CAN NEVER MOVE IT ANYWAY. OLD SHOP HABIT, KEPT AS-IS.            
017800*---------------------------------------------------------------*         
017900     IF  AST-EMISSIONS-TONNES (WS-SUBSCRIPT) = ZERO                       
018000         ADD 1                       TO WS-ZERO-COUNT                     
018100         ADD  AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                         
018200                                      TO WS-TOTAL-TONNES                  
018300         PERFORM 2100-CLASSIFY-RANGE                                      
018400         GO TO 1200-EXIT                                                  
018500     END-IF.                                                              
018600     ADD 1                           TO WS-NONZERO-COUNT.                 
018700     IF  AST-EMISSIONS-TONNES (WS-SUBSCRIPT) < WS-MIN-TONNES              
018800         MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                         
018900                                      TO WS-MIN-TONNES                    
019000     END-IF.                                                              
019100     ADD  AST-EMISSIONS-TONNES (WS-SUBSCRIPT) TO WS-TOTAL-TONNES.         
019200     IF  AST-EMISSIONS-TONNES (WS-SUBSCRIPT) > WS-MAX-TONNES              
019300         MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                         
019400                                  TO WS-MAX-TONNES                        
019500     END-IF.                                                              
019600     PERFORM 2100-CLASSIFY-RANGE.                                         
019700 1200-EXIT.                                                               
019800     EXIT.                                                                
019900*---------------------------------------------------------------*         
020000 1300-COMPUTE-MEAN.                                                       
020100*---------------------------------------------------------------*         
020200     IF  ANC-SHIP-COUNT > ZERO                                            
020300         COMPUTE WS-MEAN-TONNES ROUNDED =                                 
020400                 WS-TOTAL-TONNES / ANC-SHIP-COUNT                         
020500     END-IF.                                                              
020600     IF  WS-NONZERO-COUNT = ZERO                                          
020700         MOVE ZERO                   TO WS-MIN-TONNES                     
020800     END-IF.                                                              
020900*---------------------------------------------------------------*         
021000* 2100-CLASSIFY-RANGE  -  LEFT-OPEN, RIGHT-CLOSED BUCKETS.                
021100* A RESULT OF EXACTLY ZERO IS COUNTED UNDER 'ZERO' PER TICKET             
021200* PA-1188 RATHER THAN LEFT OUT OF THE DISTRIBUTION - SEE THE              
021300* MAINTENANCE LOG ABOVE.                                                  
021400*---------------------------------------------------------------*         
021500 2100-CLASSIFY-RANGE.                                                     
021600*---------------------------------------------------------------*         
021700     EVALUATE TRUE                                                        
021800         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 0.001                
021900             MOVE 1                  TO WS-RANGE-SUB                      
022000         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 1                    
022100             MOVE 2                  TO WS-RANGE-SUB                      
022200         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 10                   
022300             MOVE 3                  TO WS-RANGE-SUB                      
022400         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 50                   
022500             MOVE 4                  TO WS-RANGE-SUB                      
022600         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 100                  
022700             MOVE 5                  TO WS-RANGE-SUB                      
022800         WHEN OTHER                                                       
022900             MOVE 6                  TO WS-RANGE-SUB                      
023000     END-EVALUATE.                                                        
023100     ADD  1 TO RNG-COUNT (WS-RANGE-SUB).                                  
023200     ADD  AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                             
023300                              TO RNG-SUM (WS-RANGE-SUB).                  
023400     IF  AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                              
023500                         < RNG-MIN (WS-RANGE-SUB)                         
023600         MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                         
023700                                  TO RNG-MIN (WS-RANGE-SUB)               
023800     END-IF.                                                              
023900     IF  AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                              
024000                         > RNG-MAX (WS-RANGE-SUB)                         
024100         MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                         
024200                                  TO RNG-MAX (WS-RANGE-SUB)               
024300     END-IF.                                                              
024400*---------------------------------------------------------------*         
024500 2000-PRINT-SUMMARY-BLOCK.                                                
024600*---------------------------------------------------------------*         
024700     DISPLAY 'SUMMARY STATISTICS'.                                        
024800     MOVE WS-SHIP-COUNT-D            TO WS-DISP-COUNT.                    
024900     DISPLAY 'TOTAL SHIPS      : ' WS-DISP-COUNT.                         
025000     MOVE WS-NONZERO-COUNT           TO WS-DISP-COUNT.                    
025100     DISPLAY 'NON-ZERO SHIPS   : ' WS-DISP-COUNT.                         
025200     MOVE WS-ZERO-COUNT              TO WS-DISP-COUNT.                    
025300     DISPLAY 'ZERO SHIPS       : ' WS-DISP-COUNT.                         
025400     MOVE WS-TOTAL-TONNES            TO WS-DISP-2DEC.                     
025500     DISPLAY 'TOTAL TONNES     : ' WS-DISP-2DEC.                          
025600     MOVE WS-MEAN-TONNES             TO WS-DISP-2DEC.                     
025700     DISPLAY 'MEAN TONNES      : ' WS-DISP-2DEC.                          
025800     MOVE WS-MAX-TONNES              TO WS-DISP-2DEC.                     
025900     DISPLAY 'MAX TONNES       : ' WS-DISP-2DEC.                          
026000     MOVE WS-MIN-TONNES              TO WS-DISP-2DEC.                     
026100     DISPLAY 'MIN NON-ZERO     : ' WS-DISP-2DEC.                          
026200*---------------------------------------------------------------*         
026300 3000-PRINT-RANGE-BLOCK.                                                  
026400*---------------------------------------------------------------*         
026500     DISPLAY 'EMISSION RANGE DISTRIBUTION'.                               
026600     PERFORM 3100-PRINT-ONE-RANGE                                         
026700         VARYING WS-RANGE-IDX FROM 1 BY 1                                 
026800         UNTIL WS-RANGE-IDX > 6.                                          
026900*---------------------------------------------------------------*         
027000 3100-PRINT-ONE-RANGE.                                                    
027100*---------------------------------------------------------------*         
027200     MOVE RNG-COUNT (WS-RANGE-IDX)   TO WS-DISP-COUNT.                    
027300     DISPLAY RNG-LABEL (WS-RANGE-IDX) ' : ' WS-DISP-COUNT.                
027400*---------------------------------------------------------------*         
027500 4000-PRINT-DETAIL-LISTING.                                               
027600*---------------------------------------------------------------*         
027700     DISPLAY 'COMPLETE LIST OF SHIP EMISSIONS'.                           
027800     DISPLAY '================================'.                          
027900     IF  ANC-SHIP-COUNT > ZERO                                            
028000         PERFORM 4100-PRINT-ONE-BLOCK                                     
028100             VARYING WS-BLOCK-START FROM 1 BY 50                          
028200             UNTIL WS-BLOCK-START > ANC-SHIP-COUNT                        
028300     END-IF.                                                              
028400*---------------------------------------------------------------*         
028500 4100-PRINT-ONE-BLOCK.                                                    
028600*---------------------------------------------------------------*         
028700     COMPUTE WS-BLOCK-END = WS-BLOCK-START + 49.                          
028800     IF  WS-BLOCK-END > ANC-SHIP-COUNT                                    
028900         MOVE ANC-SHIP-COUNT         TO WS-BLOCK-END                      
029000     END-IF.                                                              
029100     MOVE WS-BLOCK-START             TO WS-BB-START.                      
029200     MOVE WS-BLOCK-END               TO WS-BB-END.                        
029300     DISPLAY 'IMOs ' WS-BB-START ' TO ' WS-BB-END ':'.                    
029400     PERFORM 4200-PRINT-ONE-DETAIL-LINE                                   
029500         VARYING WS-SUBSCRIPT FROM WS-BLOCK-START BY 1                    
029600         UNTIL WS-SUBSCRIPT > WS-BLOCK-END.                               
029700     DISPLAY WS-DASH-RULE.                                                
029800*---------------------------------------------------------------*         
029900 4200-PRINT-ONE-DETAIL-LINE.                                              
030000*---------------------------------------------------------------*         
030100     MOVE AST-IMO-NUMBER (WS-SUBSCRIPT)      TO DL-IMO-NUMBER.            
030200     MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT) TO DL-EMISSIONS.            
030300     DISPLAY DL-IMO-NUMBER ' ' DL-EMISSIONS.                              
030400     ADD 1                           TO WS-DETAIL-LINE-CTR.               
