000100*===============================================================*         
000200* PROGRAM NAME:    ANCSAVNG                                               
000300* ORIGINAL AUTHOR: R. HARKNESS                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/09/86 R. HARKNESS    ORIGINAL RECONCILIATION RUN - MATCHES   ANCSAVN 
000900*                         THE BEFORE AND AFTER PER-SHIP FILES ON          
001000*                         IMO AND REPORTS THE DIFFERENCE TO THE           
001100*                         HARBOR MASTER'S OFFICE.                         
001200* 11/14/88 J. VELASQUEZ   ADDED THE SAVINGS RANGE DISTRIBUTION    ANCSAVN 
001300*                         AND PERCENTAGE LINE REQUESTED BY                
001400*                         FINANCE (TICKET PA-0392).                       
001500* 02/06/91 J. VELASQUEZ   ADDED MEDIAN SAVINGS TO THE SUMMARY -   ANCSAVN 
001600*                         REQUIRES ITS OWN SORT PASS OVER THE             
001700*                         SAVINGS AMOUNTS (SEE 4000).                     
001800* 09/30/98 M. OKAFOR      Y2K REMEDIATION - REVIEWED ALL DATE AND ANCSAVN 
001900*                         COUNTER FIELDS IN THIS PROGRAM. NO              
002000*                         2-DIGIT YEAR FIELDS FOUND, NO CHANGE            
002100*                         REQUIRED. LOGGED PER PROJECT Y2K-002.           
002200* 03/11/01 M. OKAFOR      SUMMARY-STATISTICS FILE ADDED SO THE    ANCSAVN 
002300*                         SIX HEADLINE METRICS CAN BE LOADED INTO         
002400*                         THE FINANCE LEDGER WITHOUT REKEYING OFF         
002500*                         THE PRINTED REPORT - REQUEST PA-1188.           
002600* 06/19/07 D. FENWICK     RECOMPILED UNDER NEWER COMPILER, NO     ANCSAVN 
002700*                         SOURCE CHANGE.                                  
002800*                                                                         
002900*===============================================================*         
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID.  ANCSAVNG.                                                   
003200 AUTHOR.      R. HARKNESS.                                                
003300 INSTALLATION. PORT AUTHORITY DATA CENTER.                                
003400 DATE-WRITTEN. 04/09/86.                                                  
003500 DATE-COMPILED.                                                           
003600 SECURITY.     NON-CONFIDENTIAL.                                          
003700*===============================================================*         
003800 ENVIRONMENT DIVISION.                                                    
003900*---------------------------------------------------------------*         
004000 CONFIGURATION SECTION.                                                   
004100*---------------------------------------------------------------*         
004200 SOURCE-COMPUTER. IBM-3081.                                               
004300*---------------------------------------------------------------*         
004400 OBJECT-COMPUTER. IBM-3081.                                               
004500*---------------------------------------------------------------*         
004600 SPECIAL-NAMES. ALPHABET SHOP-COLLATE IS NATIVE.                          
004700*---------------------------------------------------------------*         
004800 INPUT-OUTPUT SECTION.                                                    
004900*---------------------------------------------------------------*         
005000 FILE-CONTROL.                                                            
005100     SELECT BEFORE-JIT-FILE   ASSIGN TO BEFJIT                            
005200         ORGANIZATION IS SEQUENTIAL.                                      
005300     SELECT AFTER-JIT-FILE    ASSIGN TO AFTJIT                            
005400         ORGANIZATION IS SEQUENTIAL.                                      
005500     SELECT SAVINGS-FILE      ASSIGN TO SAVINGS                           
005600         ORGANIZATION IS SEQUENTIAL.                                      
005700     SELECT SUMMARY-STATS-FILE ASSIGN TO SAVSTAT                          
005800         ORGANIZATION IS SEQUENTIAL.                                      
005900     SELECT SORT-FILE-SAV     ASSIGN TO SORTWK1.                          
006000*===============================================================*         
006100 DATA DIVISION.                                                           
006200*---------------------------------------------------------------*         
006300 FILE SECTION.                                                            
006400*---------------------------------------------------------------*         
006500 FD  BEFORE-JIT-FILE                                                      
006600         RECORDING MODE F.                                                
006700 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
006800                       BEFORE-JIT-RECORD                                  
006900                       ==SER-== BY ==BJ-==.                               
007000*---------------------------------------------------------------*         
007100 FD  AFTER-JIT-FILE                                                       
007200         RECORDING MODE F.                                                
007300 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
007400                       AFTER-JIT-RECORD                                   
007500                       ==SER-== BY ==AJ-==.                               
007600*---------------------------------------------------------------*         
007700 FD  SAVINGS-FILE                                                         
007800         RECORDING MODE F.                                                
007900 01  SAVINGS-RECORD.                                                      
008000     05  SVF-IMO-NUMBER              PIC X(09).                           
008100     05  SVF-BEFORE-TONNES           PIC S9(09)V9(0006).                  
008200     05  SVF-AFTER-TONNES            PIC S9(09)V9(0006).                  
008300     05  SVF-SAVINGS-TONNES          PIC S9(09)V9(0006).                  
008400     05  FILLER                      PIC X(05).                           
008500*---------------------------------------------------------------*         
008600 FD  SUMMARY-STATS-FILE                                                   
008700         RECORDING MODE F.                                                
008800 01  SUMMARY-STAT-RECORD.                                                 
008900     05  SSF-METRIC-NAME             PIC X(20).                           
009000     05  SSF-METRIC-VALUE            PIC S9(09)V9(0006).                  
009100     05  FILLER                      PIC X(05).                           
009200*---------------------------------------------------------------*         
009300 SD  SORT-FILE-SAV.                                                       
009400 01  SORT-SAVINGS-RECORD.                                                 
009500     05  SVR-SAVINGS-TONNES          PIC S9(09)V9(0006).                  
009600     05  FILLER                      PIC X(05).                           
009700*===============================================================*         
009800 WORKING-STORAGE SECTION.                                                 
009900*---------------------------------------------------------------*         
010000* STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP HABIT    *        
010100* FOR A SINGLE READ TALLY THAT NO OTHER PARAGRAPH MOVES OR       *        
010200* REDEFINES AS A GROUP.                                          *        
010300*---------------------------------------------------------------*         
010400 77  WS-BEFORE-READ-CTR      PIC S9(07) USAGE COMP VALUE ZERO.            
010500 77  WS-SAVINGS-WRITE-CTR    PIC S9(07) USAGE COMP VALUE ZERO.            
010600*---------------------------------------------------------------*         
010700 01  WS-SWITCHES-MISC-FIELDS.                                             
010800     05  WS-BEFORE-EOF-SW            PIC X       VALUE 'N'.               
010900         88  BEFORE-EOF                            VALUE 'Y'.             
011000     05  WS-AFTER-EOF-SW             PIC X       VALUE 'N'.               
011100         88  AFTER-EOF                             VALUE 'Y'.             
011200     05  WS-SORT-SAV-EOF-SW          PIC X       VALUE 'N'.               
011300         88  SORT-SAV-EOF                          VALUE 'Y'.             
011400     05  FILLER                      PIC X(05).                           
011500*---------------------------------------------------------------*         
011600 01  WS-SHIP-COUNT                   PIC S9(05) USAGE COMP                
011700                                     VALUE ZERO.                          
011800 01  WS-SORTED-COUNT                 PIC S9(05) USAGE COMP                
011900                                     VALUE ZERO.                          
012000 01  WS-SUBSCRIPT                    PIC S9(05) USAGE COMP.               
012100 01  WS-RANGE-SUB                    PIC S9(02) USAGE COMP.               
012200 01  WS-BLOCK-START                  PIC S9(05) USAGE COMP.               
012300 01  WS-BLOCK-END                    PIC S9(05) USAGE COMP.               
012400*---------------------------------------------------------------*         
012500 01  WS-CURRENT-MATCH-FIELDS.                                             
012600     05  WS-CURRENT-IMO              PIC X(09).                           
012700     05  WS-BEFORE-TONNES            PIC S9(09)V9(0006).                  
012800     05  WS-AFTER-TONNES             PIC S9(09)V9(0006).                  
012900     05  WS-SAVINGS-TONNES           PIC S9(09)V9(0006).                  
013000     05  FILLER                      PIC X(06).                           
013100*---------------------------------------------------------------*         
013200* SAME MATCH-CYCLE WORK AREA VIEWED AS RAW BYTES FOR A DUMP WHEN          
013300* A RUN COMES UP SHORT ON THE FINANCE TIE-OUT.                            
013400*---------------------------------------------------------------*         
013500 01  WS-MATCH-FIELDS-DUMP REDEFINES WS-CURRENT-MATCH-FIELDS               
013600                                 PIC X(37).                               
013700*---------------------------------------------------------------*         
013800* IMO KEY VIEWED AS TEXT AND AS A SPLIT PREFIX/REMAINDER PAIR -           
013900* SAME CONVENTION AS ANCBEFOR/ANCAFTER.                                   
014000*---------------------------------------------------------------*         
014100 01  WS-IMO-WORK-AREA                PIC X(09).                           
014200 01  WS-IMO-WORK-SPLIT REDEFINES WS-IMO-WORK-AREA.                        
014300     05  WS-IMO-PREFIX               PIC X(02).                           
014400     05  WS-IMO-REMAINDER            PIC X(07).                           
014500*---------------------------------------------------------------*         
014600 01  WS-SAVINGS-TABLE.                                                    
014700     05  WS-SAVINGS-ENTRY OCCURS 1 TO 99999 TIMES                         
014800             DEPENDING ON WS-SHIP-COUNT                                   
014900             INDEXED BY WS-SAV-IDX.                                       
015000         10  SAV-IMO-NUMBER          PIC X(09).                           
015100         10  SAV-BEFORE-TONNES       PIC S9(09)V9(0006).                  
015200         10  SAV-AFTER-TONNES        PIC S9(09)V9(0006).                  
015300         10  SAV-SAVINGS-TONNES      PIC S9(09)V9(0006).                  
015400*---------------------------------------------------------------*         
015500 01  WS-SORTED-SAVINGS-TABLE.                                             
015600     05  WS-SORTED-ENTRY OCCURS 1 TO 99999 TIMES                          
015700             DEPENDING ON WS-SORTED-COUNT                                 
015800             INDEXED BY WS-SRT-IDX.                                       
015900         10  SSV-SAVINGS-TONNES      PIC S9(09)V9(0006).                  
016000*---------------------------------------------------------------*         
016100 01  WS-STATS-FIELDS.                                                     
016200     05  WS-POSITIVE-COUNT           PIC S9(07) USAGE COMP.               
016300     05  WS-ZERO-COUNT               PIC S9(07) USAGE COMP.               
016400     05  WS-NEGATIVE-COUNT           PIC S9(07) USAGE COMP.               
016500     05  WS-TOTAL-SAVINGS            PIC S9(11)V9(0006).                  
016600     05  WS-MEAN-SAVINGS             PIC S9(09)V9(0006).                  
016700     05  WS-MAX-SAVINGS              PIC S9(09)V9(0006).                  
016800     05  WS-MIN-SAVINGS              PIC S9(09)V9(0006).                  
016900     05  WS-MEDIAN-SAVINGS           PIC S9(09)V9(0006).                  
017000     05  FILLER                      PIC X(08).                           
017100*---------------------------------------------------------------*         
017200* LOAD-TABLE TECHNIQUE FOR THE SEVEN SAVINGS-RANGE LABELS.                
017300*---------------------------------------------------------------*         
017400 01  WS-RANGE-LABELS-INIT.                                                
017500     05  FILLER                      PIC X(08) VALUE 'Negative'.          
017600     05  FILLER                      PIC X(08) VALUE 'Zero'.              
017700     05  FILLER                      PIC X(08) VALUE '0-1'.               
017800     05  FILLER                      PIC X(08) VALUE '1-10'.              
017900     05  FILLER                      PIC X(08) VALUE '10-50'.             
018000     05  FILLER                      PIC X(08) VALUE '50-100'.            
018100     05  FILLER                      PIC X(08) VALUE '100+'.              
018200 01  WS-RANGE-LABELS REDEFINES WS-RANGE-LABELS-INIT.                      
018300     05  WS-RANGE-LABEL-TBL          PIC X(08) OCCURS 7 TIMES.            
018400*---------------------------------------------------------------*         
018500 01  WS-RANGE-TABLE.                                                      
018600     05  WS-RANGE-ENTRY OCCURS 7 TIMES INDEXED BY WS-RANGE-IDX.           
018700         10  RNG-LABEL               PIC X(08).                           
018800         10  RNG-COUNT               PIC S9(07) USAGE COMP.               
018900     05  FILLER                      PIC X(04).                           
019000*---------------------------------------------------------------*         
019100* SAME RANGE COUNTERS VIEWED AS RAW BYTES - SEE ANCRPT FOR THE            
019200* SAME AUDIT-DUMP IDIOM.                                                  
019300*---------------------------------------------------------------*         
019400 01  WS-RANGE-TABLE-DUMP REDEFINES WS-RANGE-TABLE                         
019500                                 PIC X(88).                               
019600*---------------------------------------------------------------*         
019700 01  WS-EDIT-FIELDS.                                                      
019800     05  WS-DISP-2DEC                PIC -(9)9.99.                        
019900     05  WS-DISP-PCT                 PIC Z(3)9.99.                        
020000     05  WS-DISP-COUNT               PIC ZZZ,ZZ9.                         
020100     05  FILLER                      PIC X(05).                           
020200*---------------------------------------------------------------*         
020300 01  WS-DETAIL-LINE.                                                      
020400     05  DL-IMO-NUMBER               PIC X(14).                           
020500     05  DL-BEFORE                   PIC -(5)9.999999.                    
020600     05  FILLER                      PIC X(02) VALUE SPACE.               
020700     05  DL-AFTER                    PIC -(5)9.999999.                    
020800     05  FILLER                      PIC X(02) VALUE SPACE.               
020900     05  DL-SAVINGS                  PIC -(5)9.999999.                    
021000*---------------------------------------------------------------*         
021100 01  WS-DASH-RULE-80                 PIC X(80) VALUE ALL '-'.             
021200 01  WS-DASH-RULE-50                 PIC X(50) VALUE ALL '-'.             
021300*===============================================================*         
021400 PROCEDURE DIVISION.                                                      
021500*---------------------------------------------------------------*         
021600 0000-MAIN-PROCESSING.                                                    
021700*---------------------------------------------------------------*         
021800     PERFORM 1000-OPEN-FILES.                                             
021900     PERFORM 1100-INITIALIZE-WORK-AREAS.                                  
022000     PERFORM 8000-READ-BEFORE-FILE THRU 8000-EXIT.                        
022100     PERFORM 8100-READ-AFTER-FILE.                                        
022200     PERFORM 2000-MATCH-SHIP-FILES                                        
022300         UNTIL BEFORE-EOF AND AFTER-EOF.                                  
022400     PERFORM 4000-COMPUTE-MEDIAN.                                         
022500     PERFORM 5000-PRINT-SUMMARY-BLOCK.                                    
022600     PERFORM 5100-PRINT-RANGE-BLOCK.                                      
022700     PERFORM 5200-PRINT-DETAIL-LISTING.                                   
022800     PERFORM 6000-WRITE-SUMMARY-STATS-FILE.                               
022900     PERFORM 9000-CLOSE-FILES.                                            
023000     GOBACK.                                                              
023100*---------------------------------------------------------------*         
023200 1000-OPEN-FILES.                                                         
023300*---------------------------------------------------------------*         
023400     OPEN INPUT  BEFORE-JIT-FILE.                                         
023500     OPEN INPUT  AFTER-JIT-FILE.                                          
023600     OPEN OUTPUT SAVINGS-FILE.                                            
023700     OPEN OUTPUT SUMMARY-STATS-FILE.                                      
023800*---------------------------------------------------------------*         
023900 1100-INITIALIZE-WORK-AREAS.                                              
024000*---------------------------------------------------------------*         
024100     MOVE ZERO                       TO WS-SHIP-COUNT                     
024200                                        WS-POSITIVE-COUNT                 
024300                                        WS-ZERO-COUNT                     
024400                                        WS-NEGATIVE-COUNT                 
024500                                        WS-TOTAL-SAVINGS                  
024600                                        WS-MAX-SAVINGS.                   
024700     MOVE 999999999.999999           TO WS-MIN-SAVINGS.                   
024800     PERFORM 1110-INIT-RANGE-TABLE                                        
024900         VARYING WS-RANGE-SUB FROM 1 BY 1                                 
025000         UNTIL WS-RANGE-SUB > 7.                                          
025100*---------------------------------------------------------------*         
025200 1110-INIT-RANGE-TABLE.                                                   
025300*---------------------------------------------------------------*         
025400     MOVE WS-RANGE-LABEL-TBL (WS-RANGE-SUB)                               
025500                              TO RNG-LABEL (WS-RANGE-SUB).                
025600     MOVE ZERO                       TO RNG-COUNT (WS-RANGE-SUB).         
025700*---------------------------------------------------------------*         
025800* 2000-MATCH-SHIP-FILES  -  CLASSIC SORTED-KEY MATCH/MERGE.               
025900* BOTH INPUT FILES ARRIVE ALREADY SEQUENCED ASCENDING BY IMO              
026000* (ANCBEFOR'S SIMPLE-LIST OUTPUT AND ANCAFTER'S PER-SHIP OUTPUT           
026100* ARE BOTH BUILT IN THAT ORDER) SO NO SORT PASS IS NEEDED HERE -          
026200* A SHIP MISSING FROM ONE SIDE DEFAULTS THAT SIDE TO ZERO.                
026300*---------------------------------------------------------------*         
026400 2000-MATCH-SHIP-FILES.                                                   
026500*---------------------------------------------------------------*         
026600     EVALUATE TRUE                                                        
026700         WHEN BEFORE-EOF                                                  
026800             MOVE AJ-IMO-NUMBER       TO WS-CURRENT-IMO                   
026900             MOVE ZERO                TO WS-BEFORE-TONNES                 
027000             MOVE AJ-EMISSIONS-TONNES TO WS-AFTER-TONNES                  
027100             PERFORM 8100-READ-AFTER-FILE                                 
027200         WHEN AFTER-EOF                                                   
027300             MOVE BJ-IMO-NUMBER       TO WS-CURRENT-IMO                   
027400             MOVE BJ-EMISSIONS-TONNES TO WS-BEFORE-TONNES                 
027500             MOVE ZERO                TO WS-AFTER-TONNES                  
027600             PERFORM 8000-READ-BEFORE-FILE THRU 8000-EXIT                 
027700         WHEN BJ-IMO-NUMBER = AJ-IMO-NUMBER                               
027800             MOVE BJ-IMO-NUMBER       TO WS-CURRENT-IMO                   
027900             MOVE BJ-EMISSIONS-TONNES TO WS-BEFORE-TONNES                 
028000             MOVE AJ-EMISSIONS-TONNES TO WS-AFTER-TONNES                  
028100             PERFORM 8000-READ-BEFORE-FILE THRU 8000-EXIT                 
028200             PERFORM 8100-READ-AFTER-FILE                                 
028300         WHEN BJ-IMO-NUMBER < AJ-IMO-NUMBER                               
028400             MOVE BJ-IMO-NUMBER       TO WS-CURRENT-IMO                   
028500             MOVE BJ-EMISSIONS-TONNES TO WS-BEFORE-TONNES                 
028600             MOVE ZERO                TO WS-AFTER-TONNES                  
028700             PERFORM 8000-READ-BEFORE-FILE THRU 8000-EXIT                 
028800         WHEN OTHER                                                       
028900             MOVE AJ-IMO-NUMBER       TO WS-CURRENT-IMO                   
029000             MOVE AJ-EMISSIONS-TONNES TO WS-AFTER-TONNES                  
029100             MOVE ZERO                TO WS-BEFORE-TONNES                 
029200             PERFORM 8100-READ-AFTER-FILE                                 
029300     END-EVALUATE.                                                        
029400     PERFORM 2100-PROCESS-ONE-MATCH.                                      
029500*---------------------------------------------------------------*         
029600 2100-PROCESS-ONE-MATCH.                                                  
029700*---------------------------------------------------------------*         
029800     COMPUTE WS-SAVINGS-TONNES =                                          
029900             WS-BEFORE-TONNES - WS-AFTER-TONNES.                          
030000     ADD  1                          TO WS-SHIP-COUNT.                    
030100     MOVE WS-CURRENT-IMO                                                  
030200                  TO SAV-IMO-NUMBER    (WS-SHIP-COUNT).                   
030300     MOVE WS-BEFORE-TONNES                                                
030400                  TO SAV-BEFORE-TONNES (WS-SHIP-COUNT).                   
030500     MOVE WS-AFTER-TONNES                                                 
030600                  TO SAV-AFTER-TONNES  (WS-SHIP-COUNT).                   
030700     MOVE WS-SAVINGS-TONNES                                               
030800                  TO SAV-SAVINGS-TONNES (WS-SHIP-COUNT).                  
030900     EVALUATE TRUE                                                        
031000         WHEN WS-SAVINGS-TONNES > ZERO                                    
031100             ADD 1 TO WS-POSITIVE-COUNT                                   
031200         WHEN WS-SAVINGS-TONNES < ZERO                                    
031300             ADD 1 TO WS-NEGATIVE-COUNT                                   
031400         WHEN OTHER                                                       
031500             ADD 1 TO WS-ZERO-COUNT                                       
031600     END-EVALUATE.                                                        
031700     ADD  WS-SAVINGS-TONNES          TO WS-TOTAL-SAVINGS.                 
031800     IF  WS-SAVINGS-TONNES > WS-MAX-SAVINGS                               
031900         MOVE WS-SAVINGS-TONNES       TO WS-MAX-SAVINGS                   
032000     END-IF.                                                              
032100     IF  WS-SAVINGS-TONNES < WS-MIN-SAVINGS                               
032200         MOVE WS-SAVINGS-TONNES       TO WS-MIN-SAVINGS                   
032300     END-IF.                                                              
032400     MOVE WS-CURRENT-IMO              TO SVF-IMO-NUMBER.                  
032500     MOVE WS-BEFORE-TONNES            TO SVF-BEFORE-TONNES.               
032600     MOVE WS-AFTER-TONNES             TO SVF-AFTER-TONNES.                
032700     MOVE WS-SAVINGS-TONNES           TO SVF-SAVINGS-TONNES.              
032800     WRITE SAVINGS-RECORD.                                                
032900     ADD 1                           TO WS-SAVINGS-WRITE-CTR.             
033000     PERFORM 3100-CLASSIFY-SAVINGS-RANGE.                                 
033100*---------------------------------------------------------------*         
033200* 3100-CLASSIFY-SAVINGS-RANGE  -  LEFT-OPEN, RIGHT-CLOSED                 
033300* BUCKETS. AN EXACT ZERO RESULT IS COUNTED UNDER 'ZERO' FOR THE           
033400* SAME REASON DOCUMENTED IN ANCRPT'S MAINTENANCE LOG.                     
033500*---------------------------------------------------------------*         
033600 3100-CLASSIFY-SAVINGS-RANGE.                                             
033700*---------------------------------------------------------------*         
033800     EVALUATE TRUE                                                        
033900         WHEN WS-SAVINGS-TONNES <= -0.001                                 
034000             MOVE 1                  TO WS-RANGE-SUB                      
034100         WHEN WS-SAVINGS-TONNES <= 0.001                                  
034200             MOVE 2                  TO WS-RANGE-SUB                      
034300         WHEN WS-SAVINGS-TONNES <= 1                                      
034400             MOVE 3                  TO WS-RANGE-SUB                      
034500         WHEN WS-SAVINGS-TONNES <= 10                                     
034600             MOVE 4                  TO WS-RANGE-SUB                      
034700         WHEN WS-SAVINGS-TONNES <= 50                                     
034800             MOVE 5                  TO WS-RANGE-SUB                      
034900         WHEN WS-SAVINGS-TONNES <= 100                                    
035000             MOVE 6                  TO WS-RANGE-SUB                      
035100         WHEN OTHER                                                       
035200             MOVE 7                  TO WS-RANGE-SUB                      
035300     END-EVALUATE.                                                        
035400     ADD  1 TO RNG-COUNT (WS-RANGE-SUB).                                  
035500*---------------------------------------------------------------*         
035600* 4000-COMPUTE-MEDIAN  -  SORTS THE ACCUMULATED SAVINGS AMOUNTS           
035700* INTO A SEPARATE TABLE (NOT BY IMO) SO THE MIDDLE VALUE OR PAIR          
035800* OF MIDDLE VALUES CAN BE PICKED OFF DIRECTLY BY SUBSCRIPT.               
035900*---------------------------------------------------------------*         
036000 4000-COMPUTE-MEDIAN.                                                     
036100*---------------------------------------------------------------*         
036200     MOVE ZERO                       TO WS-SORTED-COUNT.                  
036300     IF  WS-SHIP-COUNT > ZERO                                             
036400         SORT SORT-FILE-SAV                                               
036500             ON ASCENDING KEY SVR-SAVINGS-TONNES                          
036600             COLLATING SEQUENCE IS SHOP-COLLATE                           
036700             INPUT PROCEDURE IS 4100-SORT-IN-SAVINGS                      
036800             OUTPUT PROCEDURE IS 4200-SORT-OUT-SAVINGS                    
036900         PERFORM 4300-PICK-MEDIAN-VALUE                                   
037000     ELSE                                                                 
037100         MOVE ZERO                   TO WS-MEDIAN-SAVINGS                 
037200     END-IF.                                                              
037300*---------------------------------------------------------------*         
037400 4100-SORT-IN-SAVINGS SECTION.                                            
037500*---------------------------------------------------------------*         
037600     PERFORM 4110-RELEASE-ONE-SAVINGS-VALUE                               
037700         VARYING WS-SUBSCRIPT FROM 1 BY 1                                 
037800         UNTIL WS-SUBSCRIPT > WS-SHIP-COUNT.                              
037900 4100-DUMMY     SECTION.                                                  
038000*---------------------------------------------------------------*         
038100 4110-RELEASE-ONE-SAVINGS-VALUE.                                          
038200*---------------------------------------------------------------*         
038300     MOVE SAV-SAVINGS-TONNES (WS-SUBSCRIPT)                               
038400                              TO SVR-SAVINGS-TONNES.                      
038500     RELEASE SORT-SAVINGS-RECORD.                                         
038600*---------------------------------------------------------------*         
038700 4200-SORT-OUT-SAVINGS SECTION.                                           
038800*---------------------------------------------------------------*         
038900     PERFORM 8200-RETURN-SAVINGS-RECORD.                                  
039000     PERFORM 4210-ADD-SORTED-ENTRY                                        
039100         UNTIL SORT-SAV-EOF.                                              
039200 4200-DUMMY     SECTION.                                                  
039300*---------------------------------------------------------------*         
039400 4210-ADD-SORTED-ENTRY.                                                   
039500*---------------------------------------------------------------*         
039600     ADD  1                          TO WS-SORTED-COUNT.                  
039700     MOVE SVR-SAVINGS-TONNES                                              
039800          TO SSV-SAVINGS-TONNES (WS-SORTED-COUNT).                        
039900     PERFORM 8200-RETURN-SAVINGS-RECORD.                                  
040000*---------------------------------------------------------------*         
040100 4300-PICK-MEDIAN-VALUE.                                                  
040200*---------------------------------------------------------------*         
040300     DIVIDE WS-SORTED-COUNT BY 2 GIVING WS-SUBSCRIPT                      
040400         REMAINDER WS-RANGE-SUB.                                          
040500     IF  WS-RANGE-SUB = 1                                                 
040600         ADD  1                      TO WS-SUBSCRIPT                      
040700         MOVE SSV-SAVINGS-TONNES (WS-SUBSCRIPT)                           
040800                                  TO WS-MEDIAN-SAVINGS                    
040900     ELSE                                                                 
041000         COMPUTE WS-MEDIAN-SAVINGS ROUNDED =                              
041100             (SSV-SAVINGS-TONNES (WS-SUBSCRIPT)                           
041200              + SSV-SAVINGS-TONNES (WS-SUBSCRIPT + 1)) / 2                
041300     END-IF.                                                              
041400*---------------------------------------------------------------*         
041500 5000-PRINT-SUMMARY-BLOCK.                                                
041600*---------------------------------------------------------------*         
041700     DISPLAY 'SUMMARY STATISTICS'.                                        
041800     MOVE WS-SHIP-COUNT               TO WS-DISP-COUNT.                   
041900     DISPLAY 'TOTAL SHIPS      : ' WS-DISP-COUNT.                         
042000     MOVE WS-POSITIVE-COUNT           TO WS-DISP-COUNT.                   
042100     DISPLAY 'POSITIVE SAVINGS : ' WS-DISP-COUNT.                         
042200     MOVE WS-ZERO-COUNT               TO WS-DISP-COUNT.                   
042300     DISPLAY 'ZERO SAVINGS     : ' WS-DISP-COUNT.                         
042400     MOVE WS-NEGATIVE-COUNT           TO WS-DISP-COUNT.                   
042500     DISPLAY 'NEGATIVE SAVINGS : ' WS-DISP-COUNT.                         
042600     MOVE WS-TOTAL-SAVINGS            TO WS-DISP-2DEC.                    
042700     DISPLAY 'TOTAL SAVINGS    : ' WS-DISP-2DEC.                          
042800     IF  WS-SHIP-COUNT > ZERO                                             
042900         COMPUTE WS-MEAN-SAVINGS ROUNDED =                                
043000                 WS-TOTAL-SAVINGS / WS-SHIP-COUNT                         
043100     ELSE                                                                 
043200         MOVE ZERO                    TO WS-MEAN-SAVINGS                  
043300     END-IF.                                                              
043400     MOVE WS-MEAN-SAVINGS             TO WS-DISP-2DEC.                    
043500     DISPLAY 'AVERAGE SAVINGS  : ' WS-DISP-2DEC.                          
043600     MOVE WS-MAX-SAVINGS              TO WS-DISP-2DEC.                    
043700     DISPLAY 'MAX SAVINGS      : ' WS-DISP-2DEC.                          
043800     MOVE WS-MIN-SAVINGS              TO WS-DISP-2DEC.                    
043900     DISPLAY 'MIN SAVINGS      : ' WS-DISP-2DEC.                          
044000     MOVE WS-MEDIAN-SAVINGS           TO WS-DISP-2DEC.                    
044100     DISPLAY 'MEDIAN SAVINGS   : ' WS-DISP-2DEC.                          
044200*---------------------------------------------------------------*         
044300 5100-PRINT-RANGE-BLOCK.                                                  
044400*---------------------------------------------------------------*         
044500     DISPLAY 'SAVINGS RANGE DISTRIBUTION'.                                
044600     PERFORM 5110-PRINT-ONE-RANGE                                         
044700         VARYING WS-RANGE-IDX FROM 1 BY 1                                 
044800         UNTIL WS-RANGE-IDX > 7.                                          
044900*---------------------------------------------------------------*         
045000 5110-PRINT-ONE-RANGE.                                                    
045100*---------------------------------------------------------------*         
045200     MOVE RNG-COUNT (WS-RANGE-IDX)    TO WS-DISP-COUNT.                   
045300     DISPLAY RNG-LABEL (WS-RANGE-IDX) ' : ' WS-DISP-COUNT.                
045400     IF  WS-SHIP-COUNT > ZERO                                             
045500         COMPUTE WS-DISP-PCT ROUNDED =                                    
045600             RNG-COUNT (WS-RANGE-IDX) / WS-SHIP-COUNT * 100               
045700     ELSE                                                                 
045800         MOVE ZERO                    TO WS-DISP-PCT                      
045900     END-IF.                                                              
046000     DISPLAY '     PERCENT OF TOTAL : ' WS-DISP-PCT '%'.                  
046100*---------------------------------------------------------------*         
046200 5200-PRINT-DETAIL-LISTING.                                               
046300*---------------------------------------------------------------*         
046400     DISPLAY 'COMPLETE LIST OF SHIP SAVINGS'.                             
046500     DISPLAY '=============================='.                            
046600     IF  WS-SHIP-COUNT > ZERO                                             
046700         PERFORM 5210-PRINT-ONE-BLOCK                                     
046800             VARYING WS-BLOCK-START FROM 1 BY 50                          
046900             UNTIL WS-BLOCK-START > WS-SHIP-COUNT                         
047000     END-IF.                                                              
047100*---------------------------------------------------------------*         
047200 5210-PRINT-ONE-BLOCK.                                                    
047300*---------------------------------------------------------------*         
047400     COMPUTE WS-BLOCK-END = WS-BLOCK-START + 49.                          
047500     IF  WS-BLOCK-END > WS-SHIP-COUNT                                     
047600         MOVE WS-SHIP-COUNT           TO WS-BLOCK-END                     
047700     END-IF.                                                              
047800     DISPLAY 'IMOs ' WS-BLOCK-START ' TO ' WS-BLOCK-END ':'.              
047900     DISPLAY 'IMO            BEFORE        AFTER       SAVINGS'.          
048000     DISPLAY WS-DASH-RULE-80.                                             
048100     PERFORM 5220-PRINT-ONE-DETAIL-LINE                                   
048200         VARYING WS-SUBSCRIPT FROM WS-BLOCK-START BY 1                    
048300         UNTIL WS-SUBSCRIPT > WS-BLOCK-END.                               
048400     DISPLAY WS-DASH-RULE-50.                                             
048500*---------------------------------------------------------------*         
048600 5220-PRINT-ONE-DETAIL-LINE.                                              
048700*---------------------------------------------------------------*         
048800     MOVE SAV-IMO-NUMBER    (WS-SUBSCRIPT) TO DL-IMO-NUMBER.              
048900     MOVE SAV-BEFORE-TONNES (WS-SUBSCRIPT) TO DL-BEFORE.                  
049000     MOVE SAV-AFTER-TONNES  (WS-SUBSCRIPT) TO DL-AFTER.                   
049100     MOVE SAV-SAVINGS-TONNES (WS-SUBSCRIPT) TO DL-SAVINGS.                
049200     DISPLAY DL-IMO-NUMBER DL-BEFORE DL-AFTER DL-SAVINGS.                 
049300*---------------------------------------------------------------*         
049400 6000-WRITE-SUMMARY-STATS-FILE.                                           
049500*---------------------------------------------------------------*         
049600     MOVE 'Total IMOs'               TO SSF-METRIC-NAME.                  
049700     MOVE WS-SHIP-COUNT              TO SSF-METRIC-VALUE.                 
049800     WRITE SUMMARY-STAT-RECORD.                                           
049900     MOVE 'Total Savings'            TO SSF-METRIC-NAME.                  
050000     MOVE WS-TOTAL-SAVINGS           TO SSF-METRIC-VALUE.                 
050100     WRITE SUMMARY-STAT-RECORD.                                           
050200     MOVE 'Average Savings'          TO SSF-METRIC-NAME.                  
050300     MOVE WS-MEAN-SAVINGS            TO SSF-METRIC-VALUE.                 
050400     WRITE SUMMARY-STAT-RECORD.                                           
050500     MOVE 'Max Savings'              TO SSF-METRIC-NAME.                  
050600     MOVE WS-MAX-SAVINGS             TO SSF-METRIC-VALUE.                 
050700     WRITE SUMMARY-STAT-RECORD.                                           
050800     MOVE 'Min Savings'              TO SSF-METRIC-NAME.                  
050900     MOVE WS-MIN-SAVINGS             TO SSF-METRIC-VALUE.                 
051000     WRITE SUMMARY-STAT-RECORD.                                           
051100     MOVE 'Median Savings'           TO SSF-METRIC-NAME.                  
051200     MOVE WS-MEDIAN-SAVINGS          TO SSF-METRIC-VALUE.                 
051300     WRITE SUMMARY-STAT-RECORD.                                           
051400*---------------------------------------------------------------*         
051500 8000-READ-BEFORE-FILE.                                                   
051600*---------------------------------------------------------------*         
051700* PRE-1994 READ IDIOM - AT END BRANCHES PAST THE READ TALLY SO            
051800* THE COUNTER REFLECTS RECORDS ACTUALLY READ, NOT THE EOF TRY.            
051900*---------------------------------------------------------------*         
052000     READ BEFORE-JIT-FILE                                                 
052100         AT END                                                           
052200             MOVE 'Y' TO WS-BEFORE-EOF-SW                                 
052300             GO TO 8000-EXIT.                                             
052400     ADD 1                           TO WS-BEFORE-READ-CTR.               
052500 8000-EXIT.                                                               
052600     EXIT.                                                                
052700*---------------------------------------------------------------*         
052800 8100-READ-AFTER-FILE.                                                    
052900*---------------------------------------------------------------*         
053000     READ AFTER-JIT-FILE                                                  
053100         AT END MOVE 'Y' TO WS-AFTER-EOF-SW.                              
053200*---------------------------------------------------------------*         
053300 8200-RETURN-SAVINGS-RECORD.                                              
053400*---------------------------------------------------------------*         
053500     RETURN SORT-FILE-SAV                                                 
053600         AT END MOVE 'Y' TO WS-SORT-SAV-EOF-SW.                           
053700*---------------------------------------------------------------*         
053800 9000-CLOSE-FILES.                                                        
053900*---------------------------------------------------------------*         
054000     CLOSE BEFORE-JIT-FILE                                                
054100           AFTER-JIT-FILE                                                 
054200           SAVINGS-FILE                                                   
054300           SUMMARY-STATS-FILE.                                            
