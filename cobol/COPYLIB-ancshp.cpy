000100*---------------------------------------------------------------*
000200* ANCSHP  -  PER-SHIP EMISSIONS RECORD (BEFORE-JIT / AFTER-JIT)
000300*
000400* SAME 34-BYTE SHAPE IS USED FOR:
000500*   - THE BEFORE-JIT PER-SHIP FILE (ANCBEFOR READS,
000600*     ANCSAVNG READS)
000700*   - THE AFTER-JIT  PER-SHIP FILE (ANCAFTER WRITES,
000800*     ANCSAVNG READS)
000900*   - THE UNIT A SIMPLE-LIST OUTPUT FILE
001000*   - THE UNIT A DETAIL-ANALYSIS OUTPUT FILE (SORTED DESC BY
001100*     EMISSIONS - SAME FIELDS, DIFFERENT SEQUENCE ONLY)
001200*---------------------------------------------------------------*
001300 01  ANC-SHIP-EMISSIONS-RECORD.
001400     05  SER-IMO-NUMBER              PIC X(09).
001500     05  SER-EMISSIONS-TONNES        PIC S9(09)V9(0006).
001600     05  FILLER                      PIC X(10).
001700*---------------------------------------------------------------*
