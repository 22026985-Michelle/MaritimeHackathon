000100*===============================================================*         
000200* PROGRAM NAME:    ANCBEFOR                                               
000300* ORIGINAL AUTHOR: R. HARKNESS                                            
000400*                                                                         
000500* MAINTENANCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/02/86 R. HARKNESS    ORIGINAL ANCHORAGE EMISSIONS ACCOUNTING ANCBEFO 
000900*                         RUN - LOADS THE BEFORE-PICTURE PER-SHIP         
001000*                         FILE, PRINTS THE HARBOR MASTER'S ANNUAL         
001100*                         DISTRIBUTION REPORT.                            
001200* 11/14/88 R. HARKNESS    ADDED THE 50-100 AND 100+ RANGE BUCKETS ANCBEFO 
001300*                         AND THE RANGE-SUMMARY OUTPUT FILE SO            
001400*                         FINANCE CAN LOAD IT INTO THE LEDGER.            
001500* 02/06/91 J. VELASQUEZ   NON-ZERO MINIMUM EXCLUDES ZERO RECORDS  ANCBEFO 
001600*                         PER TICKET PA-0447 (SEE ANCRPT).                
001700* 09/30/98 M. OKAFOR      Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDSANCBEFO 
001800*                         IN THIS PROGRAM. LOGGED PER Y2K-002.            
001900* 03/11/01 M. OKAFOR      DETAIL FILE RESEQUENCED DESCENDING BY   ANCBEFO 
002000*                         EMISSIONS FOR THE JIT PILOT REPORTING           
002100*                         REQUEST PA-1188 - PREVIOUSLY ASCENDING          
002200*                         BY IMO LIKE THE SIMPLE LIST.                    
002300* 06/19/07 D. FENWICK     RECOMPILED UNDER NEWER COMPILER, NO     ANCBEFO 
002400*                         SOURCE CHANGE.                                  
002500*                                                                         
002600*===============================================================*         
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.  ANCBEFOR.                                                   
002900 AUTHOR.      R. HARKNESS.                                                
003000 INSTALLATION. PORT AUTHORITY DATA CENTER.                                
003100 DATE-WRITTEN. 04/02/86.                                                  
003200 DATE-COMPILED.                                                           
003300 SECURITY.     NON-CONFIDENTIAL.                                          
003400*===============================================================*         
003500 ENVIRONMENT DIVISION.                                                    
003600*---------------------------------------------------------------*         
003700 CONFIGURATION SECTION.                                                   
003800*---------------------------------------------------------------*         
003900 SOURCE-COMPUTER. IBM-3081.                                               
004000*---------------------------------------------------------------*         
004100 OBJECT-COMPUTER. IBM-3081.                                               
004200*---------------------------------------------------------------*         
004300 SPECIAL-NAMES. ALPHABET SHOP-COLLATE IS NATIVE.                          
004400*---------------------------------------------------------------*         
004500 INPUT-OUTPUT SECTION.                                                    
004600*---------------------------------------------------------------*         
004700 FILE-CONTROL.                                                            
004800     SELECT BEFORE-JIT-FILE   ASSIGN TO BEFJIT                            
004900         ORGANIZATION IS SEQUENTIAL.                                      
005000     SELECT SIMPLE-LIST-FILE  ASSIGN TO SIMPLST                           
005100         ORGANIZATION IS SEQUENTIAL.                                      
005200     SELECT DETAIL-FILE       ASSIGN TO DETLIST                           
005300         ORGANIZATION IS SEQUENTIAL.                                      
005400     SELECT RANGE-SUMMARY-FILE ASSIGN TO RNGSUM                           
005500         ORGANIZATION IS SEQUENTIAL.                                      
005600     SELECT SORT-FILE-ASC     ASSIGN TO SORTWK1.                          
005700     SELECT SORT-FILE-DSC     ASSIGN TO SORTWK2.                          
005800*===============================================================*         
005900 DATA DIVISION.                                                           
006000*---------------------------------------------------------------*         
006100 FILE SECTION.                                                            
006200*---------------------------------------------------------------*         
006300 FD  BEFORE-JIT-FILE                                                      
006400         RECORDING MODE F.                                                
006500 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
006600                       BEFORE-JIT-RECORD                                  
006700                       ==SER-== BY ==BJ-==.                               
006800*---------------------------------------------------------------*         
006900 FD  SIMPLE-LIST-FILE                                                     
007000         RECORDING MODE F.                                                
007100 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
007200                       SIMPLE-LIST-RECORD                                 
007300                       ==SER-== BY ==SL-==.                               
007400*---------------------------------------------------------------*         
007500 FD  DETAIL-FILE                                                          
007600         RECORDING MODE F.                                                
007700 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
007800                       DETAIL-RECORD                                      
007900                       ==SER-== BY ==DT-==.                               
008000*---------------------------------------------------------------*         
008100 FD  RANGE-SUMMARY-FILE                                                   
008200         RECORDING MODE F.                                                
008300 01  RANGE-SUMMARY-RECORD.                                                
008400     05  RS-RANGE-LABEL              PIC X(08).                           
008500     05  RS-IMO-COUNT                PIC 9(07).                           
008600     05  RS-SUM-TONNES               PIC S9(09)V9(0006).                  
008700     05  RS-MEAN-TONNES              PIC S9(09)V9(0006).                  
008800     05  RS-MIN-TONNES               PIC S9(09)V9(0006).                  
008900     05  RS-MAX-TONNES               PIC S9(09)V9(0006).                  
009000     05  FILLER                      PIC X(08).                           
009100*---------------------------------------------------------------*         
009200 SD  SORT-FILE-ASC.                                                       
009300 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
009400                       SORT-RECORD-ASC                                    
009500                       ==SER-== BY ==SRA-==.                              
009600*---------------------------------------------------------------*         
009700 SD  SORT-FILE-DSC.                                                       
009800 COPY ANCSHP REPLACING ANC-SHIP-EMISSIONS-RECORD BY                       
009900                       SORT-RECORD-DSC                                    
010000                       ==SER-== BY ==SRD-==.                              
010100*===============================================================*         
010200 WORKING-STORAGE SECTION.                                                 
010300*---------------------------------------------------------------*         
010400* STANDALONE COUNTERS - NOT PART OF ANY GROUP, PER SHOP HABIT    *        
010500* FOR A SINGLE READ TALLY OR SWITCH THAT NO OTHER PARAGRAPH      *        
010600* NEEDS TO MOVE OR REDEFINE AS A GROUP.                          *        
010700*---------------------------------------------------------------*         
010800 77  WS-BEFORE-JIT-READ-CTR      PIC S9(07) USAGE COMP VALUE ZERO.        
010900 77  WS-RANGE-SUMMARY-WRITE-CTR  PIC S9(07) USAGE COMP VALUE ZERO.        
011000*---------------------------------------------------------------*         
011100 COPY ANCSHT.                                                             
011200*---------------------------------------------------------------*         
011300 01  WS-SWITCHES-MISC-FIELDS.                                             
011400     05  WS-BEFORE-JIT-EOF-SW        PIC X       VALUE 'N'.               
011500         88  BEFORE-JIT-EOF                       VALUE 'Y'.              
011600     05  WS-SORT-ASC-EOF-SW          PIC X       VALUE 'N'.               
011700         88  SORT-ASC-EOF                          VALUE 'Y'.             
011800     05  WS-SORT-DSC-EOF-SW          PIC X       VALUE 'N'.               
011900         88  SORT-DSC-EOF                          VALUE 'Y'.             
012000     05  WS-SUBSCRIPT                PIC S9(05) USAGE COMP.               
012100     05  WS-RANGE-SUB                PIC S9(02) USAGE COMP.               
012200     05  FILLER                      PIC X(08).                           
012300*---------------------------------------------------------------*         
012400* LOAD-TABLE TECHNIQUE FOR THE RANGE LABELS - SEE ANCRPT FOR THE          
012500* SAME IDIOM. KEPT SEPARATE HERE BECAUSE THIS PROGRAM WRITES ITS          
012600* OWN RANGE-SUMMARY FILE AND DOES NOT DEPEND ON ANCRPT'S INTERNAL         
012700* WORKING STORAGE TO DO SO.                                               
012800*---------------------------------------------------------------*         
012900 01  WS-RANGE-LABELS-INIT.                                                
013000     05  FILLER                      PIC X(08) VALUE 'Zero'.              
013100     05  FILLER                      PIC X(08) VALUE '0-1'.               
013200     05  FILLER                      PIC X(08) VALUE '1-10'.              
013300     05  FILLER                      PIC X(08) VALUE '10-50'.             
013400     05  FILLER                      PIC X(08) VALUE '50-100'.            
013500     05  FILLER                      PIC X(08) VALUE '100+'.              
013600 01  WS-RANGE-LABELS REDEFINES WS-RANGE-LABELS-INIT.                      
013700     05  WS-RANGE-LABEL-TBL          PIC X(08) OCCURS 6 TIMES.            
013800*---------------------------------------------------------------*         
013900 01  WS-RANGE-TABLE.                                                      
014000     05  WS-RANGE-ENTRY OCCURS 6 TIMES INDEXED BY WS-RANGE-IDX.           
014100         10  RNG-LABEL               PIC X(08).                           
014200         10  RNG-COUNT               PIC S9(07) USAGE COMP.               
014300         10  RNG-SUM                 PIC S9(09)V9(0006).                  
014400         10  RNG-MIN                 PIC S9(09)V9(0006).                  
014500         10  RNG-MAX                 PIC S9(09)V9(0006).                  
014600     05  FILLER                      PIC X(04).                           
014700*---------------------------------------------------------------*         
014800* SAME WORK AREA VIEWED AS A SOLID BYTE STRING FOR THE PROGRAM            
014900* DUMP DISPLAY WHEN A LEDGER RECONCILIATION COMES UP SHORT.               
015000*---------------------------------------------------------------*         
015100 01  WS-RANGE-TABLE-DUMP REDEFINES WS-RANGE-TABLE                         
015200                                 PIC X(196).                              
015300*---------------------------------------------------------------*         
015400 01  WS-RANGE-MEAN                   PIC S9(09)V9(0006).                  
015500*---------------------------------------------------------------*         
015600* BEFORE-JIT RECORD KEY, VIEWED AS TEXT FOR THE COMPARE AND AS A          
015700* SPLIT NUMERIC/ALPHA PAIR FOR A FUTURE VESSEL-CLASS EDIT NOT YET         
015800* IN USE - CARRIED FORWARD FROM THE ORIGINAL 1986 DESIGN.                 
015900*---------------------------------------------------------------*         
016000 01  WS-IMO-WORK-AREA                PIC X(09).                           
016100 01  WS-IMO-WORK-SPLIT REDEFINES WS-IMO-WORK-AREA.                        
016200     05  WS-IMO-PREFIX               PIC X(02).                           
016300     05  WS-IMO-REMAINDER             PIC X(07).                          
016400*===============================================================*         
016500 PROCEDURE DIVISION.                                                      
016600*---------------------------------------------------------------*         
016700 0000-MAIN-PROCESSING.                                                    
016800*---------------------------------------------------------------*         
016900     PERFORM 1000-OPEN-FILES.                                             
017000     SORT SORT-FILE-ASC                                                   
017100         ON ASCENDING KEY SRA-IMO-NUMBER                                  
017200         COLLATING SEQUENCE IS SHOP-COLLATE                               
017300         INPUT PROCEDURE IS 2000-SORT-IN-ASCENDING                        
017400         OUTPUT PROCEDURE IS 2500-SORT-OUT-ASCENDING.                     
017500     SORT SORT-FILE-DSC                                                   
017600         ON DESCENDING KEY SRD-EMISSIONS-TONNES                           
017700         COLLATING SEQUENCE IS SHOP-COLLATE                               
017800         INPUT PROCEDURE IS 3000-SORT-IN-DESCENDING                       
017900         OUTPUT PROCEDURE IS 3500-SORT-OUT-DESCENDING.                    
018000     CALL 'ANCRPT' USING ANC-SHIP-COUNT, ANC-SHIP-TABLE.                  
018100     PERFORM 5000-BUILD-RANGE-SUMMARY                                     
018200         VARYING WS-SUBSCRIPT FROM 1 BY 1                                 
018300         UNTIL WS-SUBSCRIPT > ANC-SHIP-COUNT.                             
018400     PERFORM 6000-WRITE-RANGE-SUMMARY-FILE                                
018500         VARYING WS-RANGE-IDX FROM 1 BY 1                                 
018600         UNTIL WS-RANGE-IDX > 6.                                          
018700     PERFORM 9000-CLOSE-FILES.                                            
018800     GOBACK.                                                              
018900*---------------------------------------------------------------*         
019000 1000-OPEN-FILES.                                                         
019100*---------------------------------------------------------------*         
019200     OPEN INPUT  BEFORE-JIT-FILE.                                         
019300     OPEN OUTPUT SIMPLE-LIST-FILE.                                        
019400     OPEN OUTPUT DETAIL-FILE.                                             
019500     OPEN OUTPUT RANGE-SUMMARY-FILE.                                      
019600     MOVE ZERO                       TO ANC-SHIP-COUNT.                   
019700     PERFORM 1100-INIT-RANGE-TABLE                                        
019800         VARYING WS-RANGE-SUB FROM 1 BY 1                                 
019900         UNTIL WS-RANGE-SUB > 6.                                          
020000*---------------------------------------------------------------*         
020100 1100-INIT-RANGE-TABLE.                                                   
020200*---------------------------------------------------------------*         
020300     MOVE WS-RANGE-LABEL-TBL (WS-RANGE-SUB)                               
020400                              TO RNG-LABEL (WS-RANGE-SUB).                
020500     MOVE ZERO                TO RNG-COUNT (WS-RANGE-SUB)                 
020600                                 RNG-SUM   (WS-RANGE-SUB).                
020700     MOVE 999999999.999999    TO RNG-MIN   (WS-RANGE-SUB).                
020800     MOVE -999999999.999999   TO RNG-MAX   (WS-RANGE-SUB).                
020900*---------------------------------------------------------------*         
021000 2000-SORT-IN-ASCENDING SECTION.                                          
021100*---------------------------------------------------------------*         
021200     PERFORM 8000-READ-BEFORE-JIT-FILE THRU 8000-EXIT.                    
021300     PERFORM 2100-RELEASE-ASCENDING-RECORD                                
021400         UNTIL BEFORE-JIT-EOF.                                            
021500 2000-DUMMY     SECTION.                                                  
021600*---------------------------------------------------------------*         
021700 2100-RELEASE-ASCENDING-RECORD.                                           
021800*---------------------------------------------------------------*         
021900     MOVE BJ-IMO-NUMBER              TO SRA-IMO-NUMBER.                   
022000     MOVE BJ-EMISSIONS-TONNES        TO SRA-EMISSIONS-TONNES.             
022100     RELEASE SORT-RECORD-ASC.                                             
022200     PERFORM 8000-READ-BEFORE-JIT-FILE THRU 8000-EXIT.                    
022300*---------------------------------------------------------------*         
022400 2500-SORT-OUT-ASCENDING SECTION.                                         
022500*---------------------------------------------------------------*         
022600     PERFORM 8100-RETURN-ASCENDING-RECORD.                                
022700     PERFORM 2600-PROCESS-ASCENDING-RECORD                                
022800         UNTIL SORT-ASC-EOF.                                              
022900 2500-DUMMY     SECTION.                                                  
023000*---------------------------------------------------------------*         
023100 2600-PROCESS-ASCENDING-RECORD.                                           
023200*---------------------------------------------------------------*         
023300     ADD  1                          TO ANC-SHIP-COUNT.                   
023400     MOVE SRA-IMO-NUMBER                                                  
023500                  TO AST-IMO-NUMBER (ANC-SHIP-COUNT).                     
023600     MOVE SRA-EMISSIONS-TONNES                                            
023700                  TO AST-EMISSIONS-TONNES (ANC-SHIP-COUNT).               
023800     PERFORM 2700-WRITE-SIMPLE-LIST-RECORD.                               
023900     PERFORM 8100-RETURN-ASCENDING-RECORD.                                
024000*---------------------------------------------------------------*         
024100 2700-WRITE-SIMPLE-LIST-RECORD.                                           
024200*---------------------------------------------------------------*         
024300     MOVE SRA-IMO-NUMBER             TO SL-IMO-NUMBER.                    
024400     MOVE SRA-EMISSIONS-TONNES       TO SL-EMISSIONS-TONNES.              
024500     WRITE SIMPLE-LIST-RECORD.                                            
024600*---------------------------------------------------------------*         
024700 3000-SORT-IN-DESCENDING SECTION.                                         
024800*---------------------------------------------------------------*         
024900     CLOSE BEFORE-JIT-FILE.                                               
025000     OPEN INPUT BEFORE-JIT-FILE.                                          
025100     MOVE 'N'                        TO WS-BEFORE-JIT-EOF-SW.             
025200     PERFORM 8000-READ-BEFORE-JIT-FILE THRU 8000-EXIT.                    
025300     PERFORM 3100-RELEASE-DESCENDING-RECORD                               
025400         UNTIL BEFORE-JIT-EOF.                                            
025500 3000-DUMMY     SECTION.                                                  
025600*---------------------------------------------------------------*         
025700 3100-RELEASE-DESCENDING-RECORD.                                          
025800*---------------------------------------------------------------*         
025900     MOVE BJ-IMO-NUMBER              TO SRD-IMO-NUMBER.                   
026000     MOVE BJ-EMISSIONS-TONNES        TO SRD-EMISSIONS-TONNES.             
026100     RELEASE SORT-RECORD-DSC.                                             
026200     PERFORM 8000-READ-BEFORE-JIT-FILE THRU 8000-EXIT.                    
026300*---------------------------------------------------------------*         
026400 3500-SORT-OUT-DESCENDING SECTION.                                        
026500*---------------------------------------------------------------*         
026600     PERFORM 8200-RETURN-DESCENDING-RECORD.                               
026700     PERFORM 3600-WRITE-DETAIL-RECORD                                     
026800         UNTIL SORT-DSC-EOF.                                              
026900 3500-DUMMY     SECTION.                                                  
027000*---------------------------------------------------------------*         
027100 3600-WRITE-DETAIL-RECORD.                                                
027200*---------------------------------------------------------------*         
027300     MOVE SRD-IMO-NUMBER             TO DT-IMO-NUMBER.                    
027400     MOVE SRD-EMISSIONS-TONNES       TO DT-EMISSIONS-TONNES.              
027500     WRITE DETAIL-RECORD.                                                 
027600     PERFORM 8200-RETURN-DESCENDING-RECORD.                               
027700*---------------------------------------------------------------*         
027800* 5000-BUILD-RANGE-SUMMARY  -  RECLASSIFIES EACH SHIP ALREADY             
027900* HELD IN THE WORKING TABLE SO THE RANGE-SUMMARY FILE STAYS               
028000* IN STEP WITH WHATEVER ANCRPT JUST PRINTED TO THE CONSOLE.               
028100*---------------------------------------------------------------*         
028200 5000-BUILD-RANGE-SUMMARY.                                                
028300*---------------------------------------------------------------*         
028400     EVALUATE TRUE                                                        
028500         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 0.001                
028600             MOVE 1                  TO WS-RANGE-SUB                      
028700         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 1                    
028800             MOVE 2                  TO WS-RANGE-SUB                      
028900         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 10                   
029000             MOVE 3                  TO WS-RANGE-SUB                      
029100         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 50                   
029200             MOVE 4                  TO WS-RANGE-SUB                      
029300         WHEN AST-EMISSIONS-TONNES (WS-SUBSCRIPT) <= 100                  
029400             MOVE 5                  TO WS-RANGE-SUB                      
029500         WHEN OTHER                                                       
029600             MOVE 6                  TO WS-RANGE-SUB                      
029700     END-EVALUATE.                                                        
029800     ADD  1 TO RNG-COUNT (WS-RANGE-SUB).                                  
029900     ADD  AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                             
030000                              TO RNG-SUM (WS-RANGE-SUB).                  
030100     IF  AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                              
030200                         < RNG-MIN (WS-RANGE-SUB)                         
030300         MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                         
030400                                  TO RNG-MIN (WS-RANGE-SUB)               
030500     END-IF.                                                              
030600     IF  AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                              
030700                         > RNG-MAX (WS-RANGE-SUB)                         
030800         MOVE AST-EMISSIONS-TONNES (WS-SUBSCRIPT)                         
030900                                  TO RNG-MAX (WS-RANGE-SUB)               
031000     END-IF.                                                              
031100*---------------------------------------------------------------*         
031200 6000-WRITE-RANGE-SUMMARY-FILE.                                           
031300*---------------------------------------------------------------*         
031400     MOVE RNG-LABEL (WS-RANGE-IDX)   TO RS-RANGE-LABEL.                   
031500     MOVE RNG-COUNT (WS-RANGE-IDX)   TO RS-IMO-COUNT.                     
031600     MOVE RNG-SUM   (WS-RANGE-IDX)   TO RS-SUM-TONNES.                    
031700     IF  RNG-COUNT (WS-RANGE-IDX) > ZERO                                  
031800         COMPUTE WS-RANGE-MEAN ROUNDED =                                  
031900                 RNG-SUM (WS-RANGE-IDX) / RNG-COUNT (WS-RANGE-IDX)        
032000         MOVE RNG-MIN (WS-RANGE-IDX) TO RS-MIN-TONNES                     
032100         MOVE RNG-MAX (WS-RANGE-IDX) TO RS-MAX-TONNES                     
032200     ELSE                                                                 
032300         MOVE ZERO                   TO WS-RANGE-MEAN                     
032400                                        RS-MIN-TONNES                     
032500                                        RS-MAX-TONNES                     
032600     END-IF.                                                              
032700     MOVE WS-RANGE-MEAN              TO RS-MEAN-TONNES.                   
032800     WRITE RANGE-SUMMARY-RECORD.                                          
032900     ADD 1                           TO WS-RANGE-SUMMARY-WRITE-CTR        
033000*---------------------------------------------------------------*         
033100 8000-READ-BEFORE-JIT-FILE.                                               
033200*---------------------------------------------------------------*         
033300* PRE-1994 READ IDIOM - AT END BRANCHES STRAIGHT PAST THE READ            
033400* TALLY SO THE COUNTER REFLECTS RECORDS ACTUALLY READ, NOT THE            
033500* EOF ATTEMPT ITSELF.                                                     
033600*---------------------------------------------------------------*         
033700     READ BEFORE-JIT-FILE                                                 
033800         AT END                                                           
033900             MOVE 'Y' TO WS-BEFORE-JIT-EOF-SW                             
034000             GO TO 8000-EXIT.                                             
034100     ADD 1                           TO WS-BEFORE-JIT-READ-CTR.           
034200 8000-EXIT.                                                               
034300     EXIT.                                                                
034400*---------------------------------------------------------------*         
034500 8100-RETURN-ASCENDING-RECORD.                                            
034600*---------------------------------------------------------------*         
034700     RETURN SORT-FILE-ASC                                                 
034800         AT END MOVE 'Y' TO WS-SORT-ASC-EOF-SW.                           
034900*---------------------------------------------------------------*         
035000 8200-RETURN-DESCENDING-RECORD.                                           
035100*---------------------------------------------------------------*         
035200     RETURN SORT-FILE-DSC                                                 
035300         AT END MOVE 'Y' TO WS-SORT-DSC-EOF-SW.                           
035400*---------------------------------------------------------------*         
035500 9000-CLOSE-FILES.                                                        
035600*---------------------------------------------------------------*         
035700     CLOSE BEFORE-JIT-FILE                                                
035800           SIMPLE-LIST-FILE                                               
035900           DETAIL-FILE                                                    
036000           RANGE-SUMMARY-FILE.                                            
